000100* BNKTREQ.CPYBK
000200*-----------------------------------------------------------*
000300* TRANSFER REQUEST RECORD - TRANSFREQ FILE (INPUT)
000400* ONE RECORD PER REQUESTED TRANSFER, PROCESSED IN ARRIVAL
000500* ORDER BY TRFXBTCH.
000600*-----------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------*
000900* TAG    INIT    DATE        DESCRIPTION
001000* ------ ------- ----------  --------------------------------
001100* ORIG   JVILAR  03/09/1987  INITIAL VERSION - FIXED-WIDTH
001200*                            TRANSFER REQUEST LAYOUT.
001300* TRQ006 JVILAR  17/01/1991  ADD REQ-IDEMPOTENCY-KEY FOR THE
001400*                            NEW DUPLICATE SUBMISSION CHECK
001500*                            REQUESTED BY OPERATIONS.
001600*-----------------------------------------------------------*
001700 01  WK-BNKTREQ-RECORD.
001800     05  REQ-SOURCE-ACCT-ID       PIC 9(10).
001900     05  REQ-DEST-ACCT-ID         PIC 9(10).
002000     05  REQ-AMOUNT               PIC S9(11)V99.
002100     05  REQ-IDEMPOTENCY-KEY      PIC X(36).
002200     05  FILLER                   PIC X(11).
002300*-----------------------------------------------------------*
002400* ALTERNATE VIEW - CHARACTER FORM OF THE AMOUNT FOR THE
002500* EDIT-ERROR LISTING WHEN A REQUEST AMOUNT FAILS NUMERIC
002600* VALIDATION ON THE WAY IN FROM THE CAPTURE SYSTEM.
002700*-----------------------------------------------------------*
002800 01  WK-BNKTREQ-AMT-R REDEFINES WK-BNKTREQ-RECORD.
002900     05  FILLER                   PIC X(20).
003000     05  BNKTREQ-AMOUNT-CHARS     PIC X(13).
003100     05  FILLER                   PIC X(47).
003200*-----------------------------------------------------------*
003300* ALTERNATE VIEW - FIRST BYTE OF THE IDEMPOTENCY KEY, USED
003400* FOR A QUICK BLANK/NON-BLANK TEST WITHOUT A FULL COMPARE.
003500*-----------------------------------------------------------*
003600 01  WK-BNKTREQ-KEY-R REDEFINES WK-BNKTREQ-RECORD.
003700     05  FILLER                   PIC X(33).
003800     05  BNKTREQ-KEY-FIRST-BYTE   PIC X(01).
003900     05  FILLER                   PIC X(46).
