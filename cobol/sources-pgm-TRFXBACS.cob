000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFXBACS.
000500 AUTHOR.         S CAMPOS.
000600 INSTALLATION.   RETAIL BANKING SYSTEMS - FUNDS TRANSFER.
000700 DATE-WRITTEN.   23 FEB 1995.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT STANDS IN FOR
001200*               THE CENTRAL BANK (BACEN) NOTIFICATION
001300*               GATEWAY. THE GATEWAY ITSELF IS AN EXTERNAL
001400*               SYSTEM OUTSIDE THIS SUITE; THIS ROUTINE GIVES
001500*               THE OUTBOX SWEEP PROGRAM A DETERMINISTIC
001600*               SUCCESS OR FAILURE SO TEST DATA CAN DRIVE
001700*               BOTH THE HAPPY PATH AND THE RETRY PATH.
001800*
001900*               THE CALLER'S SIMULATE-FAILURE FLAG (CARRIED
002000*               ON THE NOTIFICATION RECORD ITSELF) DECIDES
002100*               THE OUTCOME - THIS ROUTINE DOES NOT MAKE ANY
002200*               NETWORK CALL OF ITS OWN.
002300*
002400*    RETURN CODE:
002500*    00 - ACCEPTED BY BACEN, PROTOCOL NUMBER RETURNED
002600*    01 - REJECTED (SIMULATED GATEWAY FAILURE)
002700*
002800*=================================================================
002900* HISTORY OF MODIFICATION:
003000*=================================================================
003100* TAG    INIT    DATE        DESCRIPTION
003200* ------ ------- ----------  --------------------------------
003300* ORIG   SCAMPOS 23/02/1995  INITIAL VERSION.
003400* BAC004 PALMEID 11/12/1997  Y2K REVIEW - ROUTINE HOLDS NO
003500*                            DATE FIELDS, NO CHANGE REQUIRED.
003600* BAC008 MFARIAS 20/04/2001  DERIVE THE PROTOCOL NUMBER FROM
003700*                            THE NOTIFICATION ID SO REPEAT
003800*                            TEST RUNS PRODUCE REPEATABLE
003900*                            PROTOCOL NUMBERS.
004000* BAC013 RDASILV 02/02/2010  ADD A DISTINCT ERROR MESSAGE ON
004100*                            REJECTION FOR THE SWEEP REPORT.
004200* BAC017 LNUNES  15/06/2018  NO LOGIC CHANGE - REFORMAT BANNER
004300*                            COMMENTS FOR THE NEW LISTING TOOL.
004400*-----------------------------------------------------------*
004500 EJECT
004600**********************
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005300*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600*
005700***************
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.
006100*
006200*************************
006300 WORKING-STORAGE SECTION.
006400*************************
006500 01  FILLER                          PIC X(24)        VALUE
006600     "** PROGRAM TRFXBACS **".
006700*
006800* ------------------ PROGRAM WORKING STORAGE -------------------*
006900 01  WK-N-COUNTERS.
007000     05  WK-N-CALL-COUNT             PIC 9(07) COMP VALUE ZERO.
007100     05  WK-N-PROTOCOL-QUOT          PIC 9(08) COMP VALUE ZERO.
007200     05  FILLER                      PIC X(05).
007300*-----------------------------------------------------------*
007400* ALTERNATE VIEW - CALL COUNT IN CHARACTER FORM FOR THE
007500* TRACE DISPLAY WHEN THE SITE TRACE SWITCH IS ON.
007600*-----------------------------------------------------------*
007700 01  WK-N-COUNTERS-R REDEFINES WK-N-COUNTERS.
007800     05  WK-N-CALL-COUNT-CHARS       PIC X(07).
007900     05  WK-N-PROTOCOL-QUOT-CHARS    PIC X(08).
008000 01  WK-D-PROTOCOL-SEQ               PIC 9(08) VALUE ZERO.
008100*-----------------------------------------------------------*
008200* ALTERNATE VIEW - PROTOCOL SEQUENCE IN CHARACTER FORM FOR
008300* THE STRING INTO THE OUTPUT PROTOCOL NUMBER.
008400*-----------------------------------------------------------*
008500 01  WK-D-PROTOCOL-SEQ-R REDEFINES WK-D-PROTOCOL-SEQ.
008600     05  WK-D-PROTOCOL-SEQ-CHARS     PIC X(08).
008700 01  WS-TODAY-DATE                   PIC 9(08) VALUE ZERO.
008800*-----------------------------------------------------------*
008900* ALTERNATE VIEW - TODAY'S DATE BROKEN INTO CENTURY/YEAR/
009000* MONTH/DAY FOR THE STANDARD TRACE BANNER.
009100*-----------------------------------------------------------*
009200 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
009300     05  WS-TODAY-CC                 PIC 9(02).
009400     05  WS-TODAY-YY                 PIC 9(02).
009500     05  WS-TODAY-MM                 PIC 9(02).
009600     05  WS-TODAY-DD                 PIC 9(02).
009700*
009800****************
009900 LINKAGE SECTION.
010000****************
010100     COPY XBACS.
010200 EJECT
010300*********************************************
010400 PROCEDURE DIVISION USING WK-C-XBACS-RECORD.
010500*********************************************
010600 MAIN-MODULE.
010700     ADD 1                    TO WK-N-CALL-COUNT.
010800     PERFORM A000-PROCESS-CALLED-ROUTINE
010900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011000     GOBACK.
011100*
011200*-----------------------------------------------------------*
011300 A000-PROCESS-CALLED-ROUTINE.
011400*-----------------------------------------------------------*
011500     MOVE SPACES              TO WK-C-XBACS-PROTOCOL.
011600     MOVE SPACES              TO WK-C-XBACS-ERROR-MSG.
011700*
011800     IF WK-C-XBACS-SIM-FAIL-FLAG = "Y"
011900        SET WK-C-XBACS-REJECTED TO TRUE
012000        MOVE "BACEN GATEWAY TIMEOUT - SIMULATED FAILURE"
012100                              TO WK-C-XBACS-ERROR-MSG
012200        DISPLAY "TRFXBACS - REJECTED - NOTIFICATION "
012300           WK-C-XBACS-NTF-ID
012400     ELSE
012500        SET WK-C-XBACS-ACCEPTED TO TRUE
012600        DIVIDE WK-C-XBACS-NTF-ID BY 99999999
012700           GIVING WK-N-PROTOCOL-QUOT
012800           REMAINDER WK-D-PROTOCOL-SEQ
012900        STRING "BACEN-" DELIMITED BY SIZE
013000               WK-D-PROTOCOL-SEQ-CHARS DELIMITED BY SIZE
013100               INTO WK-C-XBACS-PROTOCOL
013200     END-IF.
013300*
013400*================================================================*
013500 A099-PROCESS-CALLED-ROUTINE-EX.
013600*================================================================*
013700     EXIT.
