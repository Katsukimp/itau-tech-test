000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVBAL.
000500 AUTHOR.         S CAMPOS.
000600 INSTALLATION.   RETAIL BANKING SYSTEMS - FUNDS TRANSFER.
000700 DATE-WRITTEN.   22 FEB 1995.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE THAT THE
001200*               SOURCE ACCOUNT HOLDS SUFFICIENT AVAILABLE
001300*               BALANCE TO COVER THE TRANSFER AMOUNT. THIS IS
001400*               RULE 2 OF THE TRANSFER VALIDATION CHAIN.
001500*
001600*    RETURN CODE:
001700*    00 - SUFFICIENT BALANCE
001800*    01 - INSUFFICIENT BALANCE
001900*
002000*=================================================================
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300* TAG    INIT    DATE        DESCRIPTION
002400* ------ ------- ----------  --------------------------------
002500* ORIG   SCAMPOS 22/02/1995  INITIAL VERSION.
002600* BAL004 SCAMPOS 02/10/1995  COMPARE AGAINST THE BALANCE AFTER
002700*                            THE TRANSFER, NOT BEFORE, SO A
002800*                            TRANSFER TO EXACTLY ZERO PASSES.
002900* BAL008 PALMEID 14/01/1998  Y2K REVIEW - ROUTINE HOLDS NO
003000*                            DATE FIELDS, NO CHANGE REQUIRED.
003100* BAL011 MFARIAS 19/11/1999  ADD SHORTFALL AMOUNT TO THE
003200*                            TRACE DISPLAY FOR THE HELP DESK.
003300* BAL015 RDASILV 08/04/2004  ADD CALL-COUNT DIAGNOSTIC AREA TO
003400*                            MATCH THE SHOP STANDARD CALLED
003500*                            ROUTINE LAYOUT.
003600* BAL021 LNUNES  17/02/2011  NO LOGIC CHANGE - REFORMAT BANNER
003700*                            COMMENTS FOR THE NEW LISTING TOOL.
003800* BAL027 FTEIXEI 25/09/2017  REVIEWED FOR THE OUTBOX PROJECT,
003900*                            NO CHANGE REQUIRED TO THIS RULE.
004000*-----------------------------------------------------------*
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-AS400.
004700 OBJECT-COMPUTER.  IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200*
005300***************
005400 DATA DIVISION.
005500***************
005600 FILE SECTION.
005700*
005800*************************
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER                          PIC X(24)        VALUE
006200     "** PROGRAM TRFVBAL **".
006300*
006400* ------------------ PROGRAM WORKING STORAGE -------------------*
006500 01  WK-N-COUNTERS.
006600     05  WK-N-CALL-COUNT             PIC 9(07) COMP VALUE ZERO.
006700     05  FILLER                      PIC X(05).
006800*-----------------------------------------------------------*
006900* ALTERNATE VIEW - CALL COUNT IN CHARACTER FORM FOR THE
007000* TRACE DISPLAY WHEN THE SITE TRACE SWITCH IS ON.
007100*-----------------------------------------------------------*
007200 01  WK-N-COUNTERS-R REDEFINES WK-N-COUNTERS.
007300     05  WK-N-CALL-COUNT-CHARS       PIC X(07).
007400 01  WK-N-BALANCE-AFTER              PIC S9(11)V99 VALUE ZERO.
007500*-----------------------------------------------------------*
007600* ALTERNATE VIEW - BALANCE-AFTER IN CHARACTER FORM FOR THE
007700* SHORTFALL TRACE DISPLAY.
007800*-----------------------------------------------------------*
007900 01  WK-N-BALANCE-AFTER-R REDEFINES WK-N-BALANCE-AFTER.
008000     05  WK-N-BALANCE-AFTER-CHARS    PIC X(13).
008100 01  WS-TODAY-DATE                   PIC 9(08) VALUE ZERO.
008200*-----------------------------------------------------------*
008300* ALTERNATE VIEW - TODAY'S DATE BROKEN INTO CENTURY/YEAR/
008400* MONTH/DAY FOR THE STANDARD TRACE BANNER.
008500*-----------------------------------------------------------*
008600 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
008700     05  WS-TODAY-CC                 PIC 9(02).
008800     05  WS-TODAY-YY                 PIC 9(02).
008900     05  WS-TODAY-MM                 PIC 9(02).
009000     05  WS-TODAY-DD                 PIC 9(02).
009100*
009200****************
009300 LINKAGE SECTION.
009400****************
009500     COPY VBAL.
009600 EJECT
009700********************************************
009800 PROCEDURE DIVISION USING WK-C-VBAL-RECORD.
009900********************************************
010000 MAIN-MODULE.
010100     ADD 1                    TO WK-N-CALL-COUNT.
010200     PERFORM A000-PROCESS-CALLED-ROUTINE
010300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010400     GOBACK.
010500*
010600*-----------------------------------------------------------*
010700 A000-PROCESS-CALLED-ROUTINE.
010800*-----------------------------------------------------------*
010900     MOVE SPACES              TO WK-C-VBAL-REASON.
011000     SET WK-C-VBAL-PASSED     TO TRUE.
011100*
011200     COMPUTE WK-N-BALANCE-AFTER =
011300        WK-C-VBAL-BALANCE - WK-C-VBAL-AMOUNT.
011400*
011500     IF WK-N-BALANCE-AFTER < ZERO
011600        SET WK-C-VBAL-FAILED  TO TRUE
011700        MOVE "INSUFFICIENT-BALANCE" TO WK-C-VBAL-REASON
011800        DISPLAY "TRFVBAL - INSUFFICIENT BALANCE - SHORTFALL "
011900           WK-N-BALANCE-AFTER-CHARS
012000     END-IF.
012100*
012200*=================================================================
012300 A099-PROCESS-CALLED-ROUTINE-EX.
012400*=================================================================
012500     EXIT.
