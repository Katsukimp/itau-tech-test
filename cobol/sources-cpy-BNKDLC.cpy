000100* BNKDLC.CPYBK
000200*-----------------------------------------------------------*
000300* DAILY LIMIT CONTROL RECORD - DAYLIMIT FILE
000400* ONE RECORD PER ACCOUNT PER CALENDAR DAY, HOLDING THE
000500* ACCUMULATED TOTAL OF COMPLETED OUTGOING TRANSFERS. OWNED
000600* AND MAINTAINED ENTIRELY BY TRFVLMT.
000700*-----------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------*
001000* TAG    INIT    DATE        DESCRIPTION
001100* ------ ------- ----------  --------------------------------
001200* ORIG   JVILAR  19/11/1988  INITIAL VERSION - DAILY STP
001300*                            LIMIT CONTROL RECORD.
001400* DLC007 PALMEID 02/04/1993  ADD DLC-TXN-COUNT SO THE NIGHTLY
001500*                            AUDIT CAN TIE OUT THE NUMBER OF
001600*                            POSTINGS AGAINST THE CONTROL.
001700*-----------------------------------------------------------*
001800 01  WK-BNKDLC-RECORD.
001900     05  DLC-ACCT-ID              PIC 9(10).
002000     05  DLC-DATE                 PIC 9(08).
002100     05  DLC-TOTAL-AMOUNT         PIC S9(11)V99.
002200     05  DLC-TXN-COUNT            PIC 9(05).
002300     05  DLC-LAST-UPDATED         PIC 9(14).
002400     05  FILLER                   PIC X(10).
002500*-----------------------------------------------------------*
002600* ALTERNATE VIEW - LAST-UPDATED TIMESTAMP SPLIT INTO DATE
002700* AND TIME FOR THE DAILY RECONCILIATION REPORT.
002800*-----------------------------------------------------------*
002900 01  WK-BNKDLC-UPD-R REDEFINES WK-BNKDLC-RECORD.
003000     05  FILLER                   PIC X(36).
003100     05  BNKDLC-UPD-DATE          PIC 9(08).
003200     05  BNKDLC-UPD-TIME          PIC 9(06).
003300     05  FILLER                   PIC X(10).
003400*-----------------------------------------------------------*
003500* ALTERNATE VIEW - CHARACTER FORM OF THE TOTAL AMOUNT FOR
003600* THE LIMIT-EXCEPTION LISTING.
003700*-----------------------------------------------------------*
003800 01  WK-BNKDLC-AMT-R REDEFINES WK-BNKDLC-RECORD.
003900     05  FILLER                   PIC X(18).
004000     05  BNKDLC-TOTAL-CHARS       PIC X(13).
004100     05  FILLER                   PIC X(29).
