000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFXBTCH.
000500 AUTHOR.         J VILAR.
000600 INSTALLATION.   RETAIL BANKING SYSTEMS - FUNDS TRANSFER.
000700 DATE-WRITTEN.   03 SEP 1987.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  MAIN BATCH DRIVER FOR THE FUNDS TRANSFER RUN.
001200*               READS TRANSFREQ SEQUENTIALLY AND, FOR EACH
001300*               REQUEST, RUNS THE CUSTOMER LOOKUP, ACCOUNT
001400*               LOOKUP, IDEMPOTENCY CHECK AND THE FOUR-RULE
001500*               VALIDATION CHAIN BY CALLING THE SHARED
001600*               VALIDATOR ROUTINES, THEN POSTS THE DEBIT/
001700*               CREDIT, WRITES THE TRANSACTION, TRANSFER
001800*               RESULT AND BACEN OUTBOX RECORDS, AND PRINTS
001900*               THE END-OF-RUN CONTROL REPORT.
002000*
002100*=================================================================
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400* TAG    INIT    DATE        DESCRIPTION
002500* ------ ------- ----------  --------------------------------
002600* ORIG   JVILAR  03/09/1987  INITIAL VERSION - SOURCE/DEST
002700*                            ACCOUNT LOOKUP, ACTIVE AND
002800*                            BALANCE CHECKS, POST TRANSFER.
002900* BTC007 JVILAR  17/01/1991  ADD THE IDEMPOTENCY KEY CHECK
003000*                            AHEAD OF THE VALIDATION CHAIN
003100*                            PER OPERATIONS REQUEST.
003200* BTC013 PALMEID 09/05/1994  CALL TRFXIDEM FOR THE DUPLICATE
003300*                            CHECK INSTEAD OF AN IN-LINE
003400*                            TABLE - SHARED WITH THE NEW
003500*                            KEY REGISTER ROUTINE.
003600* BTC018 SCAMPOS 21/02/1995  ADD THE BACEN NOTIFICATION
003700*                            OUTBOX WRITE FOR EVERY COMPLETED
003800*                            TRANSFER - NEW CENTRAL BANK
003900*                            REPORTING INTERFACE PROJECT.
004000* BTC024 MFARIAS 22/09/1998  Y2K - WIDEN ALL TIMESTAMP MOVES
004100*                            TO THE FULL 14-DIGIT FORM AND
004200*                            SWITCH THE RUN-DATE ACCEPT TO
004300*                            THE 4-DIGIT CENTURY FORM.
004400* BTC029 RDASILV 16/08/2006  DERIVE THE NEXT TRANSACTION ID
004500*                            FROM THE HIGH VALUE ON TRANHIST
004600*                            INSTEAD OF STARTING AT 1 EACH
004700*                            RUN - COVERS THE RERUN-SAME-DAY
004800*                            CASE RAISED BY OPERATIONS.
004900* BTC033 RDASILV 07/07/2007  DO THE SAME HIGH-VALUE DERIVE
005000*                            FOR THE NOTIFICATION ID AGAINST
005100*                            THE EXISTING NOTIFOUT OUTBOX.
005200* BTC038 LNUNES  11/10/2012  RAISE THE ACCOUNT TABLE SIZE TO
005300*                            10000 ENTRIES - BRANCH GROWTH.
005400* BTC044 FTEIXEI 19/03/2020  REVIEWED FOR THE OUTBOX PROJECT
005500*                            SIGN-OFF, NO CHANGE REQUIRED.
005600* BTC049 RSOUZA  18/06/2023  END-OF-RUN MUST TELL TRFVLMT AND
005700*                            TRFXIDEM TO FLUSH THEIR WORKING
005800*                            STORAGE TABLES BACK TO DAYLIMIT
005900*                            AND IDEMPOT - THESE WERE BEING
006000*                            LEFT UNFLUSHED SO THE NEXT RUN
006100*                            COULD NOT SEE THIS RUN'S POSTINGS
006200*                            OR REGISTERED KEYS.
006300*-----------------------------------------------------------*
006400 EJECT
006500**********************
006600 ENVIRONMENT DIVISION.
006700**********************
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER.  IBM-AS400.
007000 OBJECT-COMPUTER.  IBM-AS400.
007100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
007200*
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT ACCOUNTS    ASSIGN TO ACCOUNTS
007600        ORGANIZATION IS SEQUENTIAL
007700        FILE STATUS IS WK-C-FILE-STATUS.
007800     SELECT TRANSFREQ   ASSIGN TO TRANSFREQ
007900        ORGANIZATION IS SEQUENTIAL
008000        FILE STATUS IS WK-C-FILE-STATUS.
008100     SELECT TRANHIST    ASSIGN TO TRANHIST
008200        ORGANIZATION IS SEQUENTIAL
008300        FILE STATUS IS WK-C-FILE-STATUS.
008400     SELECT TRANOUT     ASSIGN TO TRANOUT
008500        ORGANIZATION IS SEQUENTIAL
008600        FILE STATUS IS WK-C-FILE-STATUS.
008700     SELECT NOTIFOUT    ASSIGN TO NOTIFOUT
008800        ORGANIZATION IS SEQUENTIAL
008900        FILE STATUS IS WK-C-FILE-STATUS.
009000     SELECT RESULTS     ASSIGN TO RESULTS
009100        ORGANIZATION IS SEQUENTIAL
009200        FILE STATUS IS WK-C-FILE-STATUS.
009300     SELECT ACCTUPD     ASSIGN TO ACCTUPD
009400        ORGANIZATION IS SEQUENTIAL
009500        FILE STATUS IS WK-C-FILE-STATUS.
009600*
009700***************
009800 DATA DIVISION.
009900***************
010000 FILE SECTION.
010100*
010200 FD  ACCOUNTS
010300     LABEL RECORDS ARE OMITTED
010400     DATA RECORD IS WK-BNKACCT-RECORD.
010500     COPY BNKACCT.
010600*
010700 FD  TRANSFREQ
010800     LABEL RECORDS ARE OMITTED
010900     DATA RECORD IS WK-BNKTREQ-RECORD.
011000     COPY BNKTREQ.
011100*-----------------------------------------------------------*
011200* TRANHIST IS READ HERE ONLY TO DERIVE THE NEXT TRANSACTION
011300* ID - A NARROW RECORD IS DEFINED RATHER THAN COPYING THE
011400* FULL BNKTXN LAYOUT A SECOND TIME IN THIS PROGRAM.
011500*-----------------------------------------------------------*
011600 FD  TRANHIST
011700     LABEL RECORDS ARE OMITTED
011800     DATA RECORD IS WK-BTCH-HIST-RECORD.
011900 01  WK-BTCH-HIST-RECORD.
012000     05  BTCH-HIST-TXN-ID         PIC 9(10).
012100     05  FILLER                   PIC X(120).
012200*
012300 FD  TRANOUT
012400     LABEL RECORDS ARE OMITTED
012500     DATA RECORD IS WK-BNKTXN-RECORD.
012600     COPY BNKTXN.
012700*
012800 FD  NOTIFOUT
012900     LABEL RECORDS ARE OMITTED
013000     DATA RECORD IS WK-BNKNTFY-RECORD.
013100     COPY BNKNTFY.
013200*
013300 FD  RESULTS
013400     LABEL RECORDS ARE OMITTED
013500     DATA RECORD IS WK-BNKRSLT-RECORD.
013600     COPY BNKRSLT.
013700*-----------------------------------------------------------*
013800* ACCTUPD CARRIES THE SAME LAYOUT AS ACCOUNTS - THE RECORD
013900* AND ITS TWO ALTERNATE VIEWS ARE RENAMED ON THE COPY SO THE
014000* TWO FDS DO NOT COLLIDE.
014100*-----------------------------------------------------------*
014200 FD  ACCTUPD
014300     LABEL RECORDS ARE OMITTED
014400     DATA RECORD IS WK-BNKACCT-UPD-RECORD.
014500     COPY BNKACCT REPLACING ==WK-BNKACCT-RECORD==
014600                     BY     ==WK-BNKACCT-UPD-RECORD==
014700                     ==WK-BNKACCT-ACCNO-R==
014800                     BY     ==WK-BNKACCTU-ACCNO-R==
014900                     ==WK-BNKACCT-DUMP-R==
015000                     BY     ==WK-BNKACCTU-DUMP-R==.
015100*
015200*************************
015300 WORKING-STORAGE SECTION.
015400*************************
015500 01  FILLER                          PIC X(24)        VALUE
015600     "** PROGRAM TRFXBTCH **".
015700*
015800 01  WK-C-COMMON.
015900     COPY BNKCMWS.
016000*-----------------------------------------------------------*
016100* CALL INTERFACE AREAS FOR EACH VALIDATOR/SERVICE ROUTINE.
016200*-----------------------------------------------------------*
016300 COPY VCUST.
016400 COPY VACT.
016500 COPY VBAL.
016600 COPY VLMT.
016700 COPY VMIN.
016800 COPY XIDEM.
016900*
017000* ------------------ PROGRAM WORKING STORAGE -------------------*
017100 01  WK-C-WORK-AREA.
017200     05  WK-C-REQUEST-STATUS-SW      PIC X(01)  VALUE "P".
017300         88  WK-C-REQUEST-PASSED             VALUE "P".
017400         88  WK-C-REQUEST-FAILED             VALUE "F".
017500     05  WK-C-REJECT-REASON          PIC X(30).
017600     05  WK-C-SOURCE-FOUND-SW        PIC X(01)  VALUE "N".
017700         88  WK-C-SOURCE-FOUND               VALUE "Y".
017800     05  WK-C-DEST-FOUND-SW          PIC X(01)  VALUE "N".
017900         88  WK-C-DEST-FOUND                 VALUE "Y".
018000     05  FILLER                      PIC X(05).
018100*
018200 01  WK-C-SOURCE-ACCOUNT.
018300     05  WK-C-SOURCE-NUMBER          PIC X(12).
018400     05  WK-C-SOURCE-STATUS          PIC X(08).
018500     05  WK-N-SOURCE-BALANCE         PIC S9(11)V99.
018600     05  WK-N-SOURCE-LIMIT           PIC S9(11)V99.
018700     05  FILLER                      PIC X(05).
018800 01  WK-C-DEST-ACCOUNT.
018900     05  WK-C-DEST-NUMBER            PIC X(12).
019000     05  WK-C-DEST-STATUS            PIC X(08).
019100     05  WK-N-DEST-BALANCE           PIC S9(11)V99.
019200     05  FILLER                      PIC X(05).
019300 01  WK-C-SOURCE-CUSTOMER.
019400     05  WK-C-SOURCE-CUST-NAME       PIC X(40).
019500     05  WK-C-SOURCE-CUST-CPF        PIC X(14).
019600     05  FILLER                      PIC X(15).
019700*
019800 01  WK-N-ASSIGNED-TXN-ID            PIC 9(10)  VALUE ZERO.
019900 01  WK-N-DUP-TXN-ID                 PIC 9(10)  VALUE ZERO.
020000*
020100 01  WK-N-COUNTERS.
020200     05  WK-N-REQUESTS-READ          PIC 9(07) COMP VALUE ZERO.
020300     05  WK-N-TRANSFERS-COMPLETED    PIC 9(07) COMP VALUE ZERO.
020400     05  WK-N-REJECT-CUST-NFOUND     PIC 9(07) COMP VALUE ZERO.
020500     05  WK-N-REJECT-ACCT-NFOUND     PIC 9(07) COMP VALUE ZERO.
020600     05  WK-N-REJECT-DUPLICATE       PIC 9(07) COMP VALUE ZERO.
020700     05  WK-N-REJECT-INACTIVE        PIC 9(07) COMP VALUE ZERO.
020800     05  WK-N-REJECT-BALANCE         PIC 9(07) COMP VALUE ZERO.
020900     05  WK-N-REJECT-DAILY-LIMIT     PIC 9(07) COMP VALUE ZERO.
021000     05  WK-N-REJECT-MINIMUM         PIC 9(07) COMP VALUE ZERO.
021100     05  WK-N-ACCOUNT-COUNT          PIC 9(07) COMP VALUE ZERO.
021200     05  WK-N-NEXT-TXN-ID            PIC 9(10) COMP VALUE ZERO.
021300     05  WK-N-NEXT-NTFY-ID           PIC 9(10) COMP VALUE ZERO.
021400     05  FILLER                      PIC X(05).
021500*-----------------------------------------------------------*
021600* ALTERNATE VIEW - RUN TOTALS IN CHARACTER FORM FOR THE
021700* END-OF-RUN CONTROL REPORT DISPLAY LINES.
021800*-----------------------------------------------------------*
021900 01  WK-N-COUNTERS-R REDEFINES WK-N-COUNTERS.
022000     05  WK-N-REQUESTS-READ-CHARS        PIC X(07).
022100     05  WK-N-TRANSFERS-COMPLETED-CHARS  PIC X(07).
022200     05  WK-N-REJECT-CUST-NFOUND-CHARS   PIC X(07).
022300     05  WK-N-REJECT-ACCT-NFOUND-CHARS   PIC X(07).
022400     05  WK-N-REJECT-DUPLICATE-CHARS     PIC X(07).
022500     05  WK-N-REJECT-INACTIVE-CHARS      PIC X(07).
022600     05  WK-N-REJECT-BALANCE-CHARS       PIC X(07).
022700     05  WK-N-REJECT-DAILY-LIMIT-CHARS   PIC X(07).
022800     05  WK-N-REJECT-MINIMUM-CHARS       PIC X(07).
022900     05  WK-N-ACCOUNT-COUNT-CHARS        PIC X(07).
023000     05  WK-N-NEXT-TXN-ID-CHARS          PIC X(10).
023100     05  WK-N-NEXT-NTFY-ID-CHARS         PIC X(10).
023200*
023300 01  WK-N-TOTAL-AMOUNT                PIC S9(13)V99 VALUE ZERO.
023400*-----------------------------------------------------------*
023500* ALTERNATE VIEW - TOTAL AMOUNT TRANSFERRED IN CHARACTER
023600* FORM FOR THE END-OF-RUN CONTROL REPORT.
023700*-----------------------------------------------------------*
023800 01  WK-N-TOTAL-AMOUNT-R REDEFINES WK-N-TOTAL-AMOUNT.
023900     05  WK-N-TOTAL-AMOUNT-CHARS     PIC X(16).
024000*
024100* ---------- ACCOUNT MASTER TABLE (LOADED ONCE PER RUN) ---------*
024200 01  WK-T-ACCOUNT-TABLE.
024300     05  WK-T-ACCOUNT-ENTRY OCCURS 10000 TIMES
024400                         INDEXED BY WK-X-ACCT-IDX
024500                                    WK-X-SRC-IDX
024600                                    WK-X-DST-IDX.
024700         10  WK-T-ACCT-ID             PIC 9(10).
024800         10  WK-T-ACCT-NUMBER         PIC X(12).
024900         10  WK-T-ACCT-BALANCE        PIC S9(11)V99.
025000         10  WK-T-ACCT-LIMIT          PIC S9(11)V99.
025100         10  WK-T-ACCT-STATUS         PIC X(08).
025200         10  FILLER               PIC X(06).
025300*
025400****************
025500 PROCEDURE DIVISION.
025600****************
025700 MAIN-MODULE.
025800     PERFORM A000-START-PROGRAM-ROUTINE
025900        THRU A099-START-PROGRAM-ROUTINE-EX.
026000     PERFORM B000-MAIN-PROCESSING
026100        THRU B999-MAIN-PROCESSING-EX
026200        UNTIL WK-C-END-OF-FILE.
026300     PERFORM Z000-END-PROGRAM-ROUTINE
026400        THRU Z099-END-PROGRAM-ROUTINE-EX.
026500     GOBACK.
026600*
026700*-----------------------------------------------------------*
026800 A000-START-PROGRAM-ROUTINE.
026900*-----------------------------------------------------------*
027000     ACCEPT WK-C-RUN-DATE     FROM DATE YYYYMMDD.
027100     ACCEPT WK-C-RUN-TIME     FROM TIME.
027200     MOVE WK-C-RUN-DATE       TO WK-C-RUN-TS-DATE.
027300     MOVE WK-C-RUN-TIME       TO WK-C-RUN-TS-TIME.
027400*
027500     OPEN INPUT ACCOUNTS.
027600     IF NOT WK-C-SUCCESSFUL
027700        DISPLAY "TRFXBTCH - OPEN ERROR - ACCOUNTS"
027800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027900        PERFORM Y900-ABNORMAL-TERMINATION
028000     END-IF.
028100     MOVE ZERO                TO WK-N-ACCOUNT-COUNT.
028200     READ ACCOUNTS
028300        AT END SET WK-C-END-OF-FILE TO TRUE.
028400     PERFORM A100-LOAD-ACCOUNT-TABLE
028500        THRU A199-LOAD-ACCOUNT-TABLE-EX
028600        UNTIL WK-C-END-OF-FILE.
028700     CLOSE ACCOUNTS.
028800     DISPLAY "TRFXBTCH - ACCOUNT TABLE LOADED - "
028900        WK-N-ACCOUNT-COUNT-CHARS " ENTRIES".
029000*
029100     PERFORM A150-DERIVE-NEXT-TXN-ID
029200        THRU A159-DERIVE-NEXT-TXN-ID-EX.
029300     PERFORM A160-DERIVE-NEXT-NTFY-ID
029400        THRU A169-DERIVE-NEXT-NTFY-ID-EX.
029500*
029600     OPEN INPUT  TRANSFREQ.
029700     IF NOT WK-C-SUCCESSFUL
029800        DISPLAY "TRFXBTCH - OPEN ERROR - TRANSFREQ"
029900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030000        PERFORM Y900-ABNORMAL-TERMINATION
030100     END-IF.
030200     OPEN OUTPUT TRANOUT.
030300     OPEN OUTPUT RESULTS.
030400     OPEN EXTEND NOTIFOUT.
030500     IF NOT WK-C-SUCCESSFUL
030600        DISPLAY "TRFXBTCH - OPEN ERROR - NOTIFOUT"
030700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030800        PERFORM Y900-ABNORMAL-TERMINATION
030900     END-IF.
031000*
031100     MOVE ZERO                TO WK-N-REQUESTS-READ
031200                                  WK-N-TRANSFERS-COMPLETED
031300                                  WK-N-REJECT-CUST-NFOUND
031400                                  WK-N-REJECT-ACCT-NFOUND
031500                                  WK-N-REJECT-DUPLICATE
031600                                  WK-N-REJECT-INACTIVE
031700                                  WK-N-REJECT-BALANCE
031800                                  WK-N-REJECT-DAILY-LIMIT
031900                                  WK-N-REJECT-MINIMUM
032000                                  WK-N-TOTAL-AMOUNT.
032100     READ TRANSFREQ
032200        AT END SET WK-C-END-OF-FILE TO TRUE.
032300*
032400*================================================================*
032500 A099-START-PROGRAM-ROUTINE-EX.
032600*================================================================*
032700     EXIT.
032800*
032900*-----------------------------------------------------------*
033000 A100-LOAD-ACCOUNT-TABLE.
033100*-----------------------------------------------------------*
033200     ADD 1                   TO WK-N-ACCOUNT-COUNT.
033300     IF WK-N-ACCOUNT-COUNT > 10000
033400        DISPLAY "TRFXBTCH - ACCOUNT TABLE FULL AT 10000"
033500        PERFORM Y900-ABNORMAL-TERMINATION
033600     END-IF.
033700     SET WK-X-ACCT-IDX TO WK-N-ACCOUNT-COUNT.
033800     MOVE ACCT-ID OF WK-BNKACCT-RECORD
033900                       TO WK-T-ACCT-ID     (WK-X-ACCT-IDX).
034000     MOVE ACCT-NUMBER OF WK-BNKACCT-RECORD
034100                       TO WK-T-ACCT-NUMBER (WK-X-ACCT-IDX).
034200     MOVE ACCT-BALANCE OF WK-BNKACCT-RECORD
034300                       TO WK-T-ACCT-BALANCE(WK-X-ACCT-IDX).
034400     MOVE ACCT-DAILY-LIMIT OF WK-BNKACCT-RECORD
034500                       TO WK-T-ACCT-LIMIT  (WK-X-ACCT-IDX).
034600     MOVE ACCT-STATUS OF WK-BNKACCT-RECORD
034700                       TO WK-T-ACCT-STATUS (WK-X-ACCT-IDX).
034800     READ ACCOUNTS
034900        AT END SET WK-C-END-OF-FILE TO TRUE.
035000*
035100*================================================================*
035200 A199-LOAD-ACCOUNT-TABLE-EX.
035300*================================================================*
035400     EXIT.
035500*
035600*-----------------------------------------------------------*
035700 A150-DERIVE-NEXT-TXN-ID.
035800*-----------------------------------------------------------*
035900     MOVE ZERO                TO WK-N-NEXT-TXN-ID.
036000     OPEN INPUT TRANHIST.
036100     IF NOT WK-C-SUCCESSFUL
036200        DISPLAY "TRFXBTCH - OPEN ERROR - TRANHIST"
036300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
036400        PERFORM Y900-ABNORMAL-TERMINATION
036500     END-IF.
036600     READ TRANHIST
036700        AT END SET WK-C-END-OF-FILE TO TRUE.
036800     PERFORM A151-SCAN-HISTORY-RECORD
036900        THRU A152-SCAN-HISTORY-RECORD-EX
037000        UNTIL WK-C-END-OF-FILE.
037100     CLOSE TRANHIST.
037200     ADD 1                    TO WK-N-NEXT-TXN-ID.
037300     DISPLAY "TRFXBTCH - NEXT TRANSACTION ID - "
037400        WK-N-NEXT-TXN-ID-CHARS.
037500*
037600*================================================================*
037700 A159-DERIVE-NEXT-TXN-ID-EX.
037800*================================================================*
037900     EXIT.
038000*
038100*-----------------------------------------------------------*
038200 A151-SCAN-HISTORY-RECORD.
038300*-----------------------------------------------------------*
038400     IF BTCH-HIST-TXN-ID > WK-N-NEXT-TXN-ID
038500        MOVE BTCH-HIST-TXN-ID TO WK-N-NEXT-TXN-ID
038600     END-IF.
038700     READ TRANHIST
038800        AT END SET WK-C-END-OF-FILE TO TRUE.
038900*
039000*================================================================*
039100 A152-SCAN-HISTORY-RECORD-EX.
039200*================================================================*
039300     EXIT.
039400*
039500*-----------------------------------------------------------*
039600 A160-DERIVE-NEXT-NTFY-ID.
039700*-----------------------------------------------------------*
039800     MOVE ZERO                TO WK-N-NEXT-NTFY-ID.
039900     OPEN INPUT NOTIFOUT.
040000     IF NOT WK-C-SUCCESSFUL
040100        DISPLAY "TRFXBTCH - OPEN ERROR - NOTIFOUT"
040200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040300        PERFORM Y900-ABNORMAL-TERMINATION
040400     END-IF.
040500     READ NOTIFOUT
040600        AT END SET WK-C-END-OF-FILE TO TRUE.
040700     PERFORM A161-SCAN-NOTIFICATION-RECORD
040800        THRU A162-SCAN-NOTIFICATION-RECORD-EX
040900        UNTIL WK-C-END-OF-FILE.
041000     CLOSE NOTIFOUT.
041100     ADD 1                    TO WK-N-NEXT-NTFY-ID.
041200     DISPLAY "TRFXBTCH - NEXT NOTIFICATION ID - "
041300        WK-N-NEXT-NTFY-ID-CHARS.
041400*
041500*================================================================*
041600 A169-DERIVE-NEXT-NTFY-ID-EX.
041700*================================================================*
041800     EXIT.
041900*
042000*-----------------------------------------------------------*
042100 A161-SCAN-NOTIFICATION-RECORD.
042200*-----------------------------------------------------------*
042300     IF NTF-ID > WK-N-NEXT-NTFY-ID
042400        MOVE NTF-ID           TO WK-N-NEXT-NTFY-ID
042500     END-IF.
042600     READ NOTIFOUT
042700        AT END SET WK-C-END-OF-FILE TO TRUE.
042800*
042900*================================================================*
043000 A162-SCAN-NOTIFICATION-RECORD-EX.
043100*================================================================*
043200     EXIT.
043300*
043400*-----------------------------------------------------------*
043500 B000-MAIN-PROCESSING.
043600*-----------------------------------------------------------*
043700     ADD 1                    TO WK-N-REQUESTS-READ.
043800     PERFORM C000-PROCESS-REQUEST
043900        THRU C099-PROCESS-REQUEST-EX.
044000     READ TRANSFREQ
044100        AT END SET WK-C-END-OF-FILE TO TRUE.
044200*
044300*================================================================*
044400 B999-MAIN-PROCESSING-EX.
044500*================================================================*
044600     EXIT.
044700*
044800*-----------------------------------------------------------*
044900 C000-PROCESS-REQUEST.
045000*-----------------------------------------------------------*
045100     SET WK-C-REQUEST-PASSED  TO TRUE.
045200     MOVE SPACES              TO WK-C-REJECT-REASON.
045300     MOVE ZERO                TO WK-N-ASSIGNED-TXN-ID
045400                                  WK-N-DUP-TXN-ID.
045500*
045600     PERFORM D100-CUSTOMER-LOOKUP
045700        THRU D199-CUSTOMER-LOOKUP-EX.
045800     IF WK-C-REQUEST-PASSED
045900        PERFORM D200-LOAD-ACCOUNTS
046000           THRU D299-LOAD-ACCOUNTS-EX
046100     END-IF.
046200     IF WK-C-REQUEST-PASSED
046300        PERFORM D300-IDEMPOTENCY-CHECK
046400           THRU D399-IDEMPOTENCY-CHECK-EX
046500     END-IF.
046600     IF WK-C-REQUEST-PASSED
046700        PERFORM D400-RUN-VALIDATION-CHAIN
046800           THRU D499-RUN-VALIDATION-CHAIN-EX
046900     END-IF.
047000     IF WK-C-REQUEST-PASSED
047100        PERFORM D500-POST-TRANSFER
047200           THRU D599-POST-TRANSFER-EX
047300        PERFORM D600-WRITE-NOTIFICATION
047400           THRU D699-WRITE-NOTIFICATION-EX
047500     END-IF.
047600     PERFORM C100-WRITE-RESULT
047700        THRU C199-WRITE-RESULT-EX.
047800*
047900*================================================================*
048000 C099-PROCESS-REQUEST-EX.
048100*================================================================*
048200     EXIT.
048300*
048400*-----------------------------------------------------------*
048500 C100-WRITE-RESULT.
048600*-----------------------------------------------------------*
048700     IF WK-C-REQUEST-PASSED
048800        ADD 1                 TO WK-N-TRANSFERS-COMPLETED
048900        ADD REQ-AMOUNT        TO WK-N-TOTAL-AMOUNT
049000        SET RSP-STATUS-SUCCESS TO TRUE
049100        MOVE WK-N-ASSIGNED-TXN-ID TO RSP-TXN-ID
049200        MOVE SPACES           TO RSP-REASON
049300     ELSE
049400        PERFORM C110-COUNT-REJECTION
049500           THRU C119-COUNT-REJECTION-EX
049600        SET RSP-STATUS-REJECTED TO TRUE
049700        MOVE ZERO             TO RSP-TXN-ID
049800        MOVE WK-C-REJECT-REASON TO RSP-REASON
049900     END-IF.
050000     MOVE WK-C-SOURCE-NUMBER  TO RSP-SOURCE-ACCT-NUMBER.
050100     MOVE WK-C-SOURCE-CUST-NAME TO RSP-SOURCE-CUST-NAME.
050200     MOVE WK-C-DEST-NUMBER    TO RSP-DEST-ACCT-NUMBER.
050300     MOVE REQ-AMOUNT          TO RSP-AMOUNT.
050400     MOVE WK-C-RUN-TIMESTAMP  TO RSP-DATE.
050500     WRITE WK-BNKRSLT-RECORD.
050600*
050700*================================================================*
050800 C199-WRITE-RESULT-EX.
050900*================================================================*
051000     EXIT.
051100*
051200*-----------------------------------------------------------*
051300 C110-COUNT-REJECTION.
051400*-----------------------------------------------------------*
051500     EVALUATE WK-C-REJECT-REASON
051600        WHEN "CUSTOMER-NOT-FOUND"
051700           ADD 1  TO WK-N-REJECT-CUST-NFOUND
051800        WHEN "ACCOUNT-NOT-FOUND"
051900           ADD 1  TO WK-N-REJECT-ACCT-NFOUND
052000        WHEN "DUPLICATE-TRANSACTION"
052100           ADD 1  TO WK-N-REJECT-DUPLICATE
052200        WHEN "INACTIVE-ACCOUNT"
052300           ADD 1  TO WK-N-REJECT-INACTIVE
052400        WHEN "INSUFFICIENT-BALANCE"
052500           ADD 1  TO WK-N-REJECT-BALANCE
052600        WHEN "DAILY-LIMIT-EXCEEDED"
052700           ADD 1  TO WK-N-REJECT-DAILY-LIMIT
052800        WHEN "BELOW-MINIMUM-AMOUNT"
052900           ADD 1  TO WK-N-REJECT-MINIMUM
053000     END-EVALUATE.
053100*
053200*================================================================*
053300 C119-COUNT-REJECTION-EX.
053400*================================================================*
053500     EXIT.
053600*
053700*-----------------------------------------------------------*
053800 D100-CUSTOMER-LOOKUP.
053900*-----------------------------------------------------------*
054000     MOVE REQ-SOURCE-ACCT-ID  TO WK-C-VCUST-CUST-ID.
054100     CALL "TRFVCUST"          USING WK-C-VCUST-RECORD.
054200     IF WK-C-VCUST-NOT-FOUND
054300        SET WK-C-REQUEST-FAILED TO TRUE
054400        MOVE "CUSTOMER-NOT-FOUND" TO WK-C-REJECT-REASON
054500     ELSE
054600        MOVE WK-C-VCUST-NAME  TO WK-C-SOURCE-CUST-NAME
054700        MOVE WK-C-VCUST-CPF   TO WK-C-SOURCE-CUST-CPF
054800     END-IF.
054900*
055000*================================================================*
055100 D199-CUSTOMER-LOOKUP-EX.
055200*================================================================*
055300     EXIT.
055400*
055500*-----------------------------------------------------------*
055600 D200-LOAD-ACCOUNTS.
055700*-----------------------------------------------------------*
055800     SET WK-C-SOURCE-FOUND-SW TO "N".
055900     SET WK-C-DEST-FOUND-SW   TO "N".
056000     SET WK-X-SRC-IDX TO 1.
056100     PERFORM D210-FIND-SOURCE-ACCOUNT
056200        THRU D219-FIND-SOURCE-ACCOUNT-EX
056300        UNTIL WK-X-SRC-IDX > WK-N-ACCOUNT-COUNT
056400           OR WK-C-SOURCE-FOUND.
056500     SET WK-X-DST-IDX TO 1.
056600     PERFORM D220-FIND-DEST-ACCOUNT
056700        THRU D229-FIND-DEST-ACCOUNT-EX
056800        UNTIL WK-X-DST-IDX > WK-N-ACCOUNT-COUNT
056900           OR WK-C-DEST-FOUND.
057000     IF NOT WK-C-SOURCE-FOUND
057100        OR NOT WK-C-DEST-FOUND
057200        SET WK-C-REQUEST-FAILED TO TRUE
057300        MOVE "ACCOUNT-NOT-FOUND" TO WK-C-REJECT-REASON
057400     END-IF.
057500*
057600*================================================================*
057700 D299-LOAD-ACCOUNTS-EX.
057800*================================================================*
057900     EXIT.
058000*
058100*-----------------------------------------------------------*
058200 D210-FIND-SOURCE-ACCOUNT.
058300*-----------------------------------------------------------*
058400     IF WK-T-ACCT-ID(WK-X-SRC-IDX) = REQ-SOURCE-ACCT-ID
058500        SET WK-C-SOURCE-FOUND TO TRUE
058600        MOVE WK-T-ACCT-NUMBER (WK-X-SRC-IDX)
058700                              TO WK-C-SOURCE-NUMBER
058800        MOVE WK-T-ACCT-STATUS (WK-X-SRC-IDX)
058900                              TO WK-C-SOURCE-STATUS
059000        MOVE WK-T-ACCT-BALANCE(WK-X-SRC-IDX)
059100                              TO WK-N-SOURCE-BALANCE
059200        MOVE WK-T-ACCT-LIMIT  (WK-X-SRC-IDX)
059300                              TO WK-N-SOURCE-LIMIT
059400     ELSE
059500        SET WK-X-SRC-IDX UP BY 1
059600     END-IF.
059700*
059800*================================================================*
059900 D219-FIND-SOURCE-ACCOUNT-EX.
060000*================================================================*
060100     EXIT.
060200*
060300*-----------------------------------------------------------*
060400 D220-FIND-DEST-ACCOUNT.
060500*-----------------------------------------------------------*
060600     IF WK-T-ACCT-ID(WK-X-DST-IDX) = REQ-DEST-ACCT-ID
060700        SET WK-C-DEST-FOUND   TO TRUE
060800        MOVE WK-T-ACCT-NUMBER (WK-X-DST-IDX)
060900                              TO WK-C-DEST-NUMBER
061000        MOVE WK-T-ACCT-STATUS (WK-X-DST-IDX)
061100                              TO WK-C-DEST-STATUS
061200        MOVE WK-T-ACCT-BALANCE(WK-X-DST-IDX)
061300                              TO WK-N-DEST-BALANCE
061400     ELSE
061500        SET WK-X-DST-IDX UP BY 1
061600     END-IF.
061700*
061800*================================================================*
061900 D229-FIND-DEST-ACCOUNT-EX.
062000*================================================================*
062100     EXIT.
062200*
062300*-----------------------------------------------------------*
062400 D300-IDEMPOTENCY-CHECK.
062500*-----------------------------------------------------------*
062600     MOVE "CHK"                TO WK-C-XIDEM-OPERATION.
062700     MOVE REQ-IDEMPOTENCY-KEY  TO WK-C-XIDEM-KEY.
062800     CALL "TRFXIDEM"           USING WK-C-XIDEM-RECORD.
062900     IF WK-C-XIDEM-FAILED
063000        SET WK-C-REQUEST-FAILED TO TRUE
063100        MOVE "DUPLICATE-TRANSACTION" TO WK-C-REJECT-REASON
063200        MOVE "LKP"             TO WK-C-XIDEM-OPERATION
063300        CALL "TRFXIDEM"        USING WK-C-XIDEM-RECORD
063400        MOVE WK-C-XIDEM-FOUND-TXN-ID TO WK-N-DUP-TXN-ID
063500     END-IF.
063600*
063700*================================================================*
063800 D399-IDEMPOTENCY-CHECK-EX.
063900*================================================================*
064000     EXIT.
064100*
064200*-----------------------------------------------------------*
064300 D400-RUN-VALIDATION-CHAIN.
064400*-----------------------------------------------------------*
064500     MOVE WK-C-SOURCE-STATUS  TO WK-C-VACT-SOURCE-STATUS.
064600     MOVE WK-C-DEST-STATUS    TO WK-C-VACT-DEST-STATUS.
064700     CALL "TRFVACT"           USING WK-C-VACT-RECORD.
064800     IF WK-C-VACT-FAILED
064900        SET WK-C-REQUEST-FAILED TO TRUE
065000        MOVE WK-C-VACT-REASON TO WK-C-REJECT-REASON
065100     END-IF.
065200*
065300     IF WK-C-REQUEST-PASSED
065400        MOVE WK-N-SOURCE-BALANCE TO WK-C-VBAL-BALANCE
065500        MOVE REQ-AMOUNT       TO WK-C-VBAL-AMOUNT
065600        CALL "TRFVBAL"        USING WK-C-VBAL-RECORD
065700        IF WK-C-VBAL-FAILED
065800           SET WK-C-REQUEST-FAILED TO TRUE
065900           MOVE WK-C-VBAL-REASON TO WK-C-REJECT-REASON
066000        END-IF
066100     END-IF.
066200*
066300     IF WK-C-REQUEST-PASSED
066400        MOVE "CHK"            TO WK-C-VLMT-OPERATION
066500        MOVE REQ-SOURCE-ACCT-ID TO WK-C-VLMT-ACCT-ID
066600        MOVE WK-C-RUN-TS-DATE TO WK-C-VLMT-DATE
066700        MOVE REQ-AMOUNT       TO WK-C-VLMT-AMOUNT
066800        MOVE WK-N-SOURCE-LIMIT TO WK-C-VLMT-ACCT-LIMIT
066900        MOVE WK-C-RUN-TIMESTAMP TO WK-C-VLMT-RUN-TIMESTAMP
067000        CALL "TRFVLMT"        USING WK-C-VLMT-RECORD
067100        IF WK-C-VLMT-FAILED
067200           SET WK-C-REQUEST-FAILED TO TRUE
067300           MOVE WK-C-VLMT-REASON TO WK-C-REJECT-REASON
067400        END-IF
067500     END-IF.
067600*
067700     IF WK-C-REQUEST-PASSED
067800        MOVE REQ-AMOUNT       TO WK-C-VMIN-AMOUNT
067900        CALL "TRFVMIN"        USING WK-C-VMIN-RECORD
068000        IF WK-C-VMIN-FAILED
068100           SET WK-C-REQUEST-FAILED TO TRUE
068200           MOVE WK-C-VMIN-REASON TO WK-C-REJECT-REASON
068300        END-IF
068400     END-IF.
068500*
068600*================================================================*
068700 D499-RUN-VALIDATION-CHAIN-EX.
068800*================================================================*
068900     EXIT.
069000*
069100*-----------------------------------------------------------*
069200 D500-POST-TRANSFER.
069300*-----------------------------------------------------------*
069400     SET WK-X-SRC-IDX TO 1.
069500     PERFORM D510-FIND-SOURCE-FOR-POST
069600        THRU D519-FIND-SOURCE-FOR-POST-EX
069700        UNTIL WK-T-ACCT-ID(WK-X-SRC-IDX) = REQ-SOURCE-ACCT-ID.
069800     SET WK-X-DST-IDX TO 1.
069900     PERFORM D520-FIND-DEST-FOR-POST
070000        THRU D529-FIND-DEST-FOR-POST-EX
070100        UNTIL WK-T-ACCT-ID(WK-X-DST-IDX) = REQ-DEST-ACCT-ID.
070200*
070300     SUBTRACT REQ-AMOUNT FROM WK-T-ACCT-BALANCE(WK-X-SRC-IDX).
070400     ADD      REQ-AMOUNT   TO WK-T-ACCT-BALANCE(WK-X-DST-IDX).
070500*
070600     ADD 1                    TO WK-N-NEXT-TXN-ID.
070700     MOVE WK-N-NEXT-TXN-ID    TO WK-N-ASSIGNED-TXN-ID.
070800*
070900     MOVE WK-N-ASSIGNED-TXN-ID TO TXN-ID.
071000     MOVE REQ-SOURCE-ACCT-ID  TO TXN-SOURCE-ACCT-ID.
071100     MOVE REQ-DEST-ACCT-ID    TO TXN-DEST-ACCT-ID.
071200     MOVE REQ-AMOUNT          TO TXN-AMOUNT.
071300     SET TXN-STATUS-COMPLETED TO TRUE.
071400     MOVE "TRANSFER"          TO TXN-TYPE.
071500     MOVE REQ-IDEMPOTENCY-KEY TO TXN-IDEMPOTENCY-KEY.
071600     MOVE WK-C-RUN-TIMESTAMP  TO TXN-DATE.
071700     WRITE WK-BNKTXN-RECORD.
071800*
071900     MOVE "UPD"               TO WK-C-VLMT-OPERATION.
072000     MOVE REQ-SOURCE-ACCT-ID  TO WK-C-VLMT-ACCT-ID.
072100     MOVE WK-C-RUN-TS-DATE    TO WK-C-VLMT-DATE.
072200     MOVE REQ-AMOUNT          TO WK-C-VLMT-AMOUNT.
072300     MOVE WK-C-RUN-TIMESTAMP  TO WK-C-VLMT-RUN-TIMESTAMP.
072400     CALL "TRFVLMT"           USING WK-C-VLMT-RECORD.
072500*
072600     IF REQ-IDEMPOTENCY-KEY NOT = SPACES
072700        MOVE "REG"             TO WK-C-XIDEM-OPERATION
072800        MOVE REQ-IDEMPOTENCY-KEY TO WK-C-XIDEM-KEY
072900        MOVE WK-N-ASSIGNED-TXN-ID TO WK-C-XIDEM-TXN-ID
073000        CALL "TRFXIDEM"        USING WK-C-XIDEM-RECORD
073100     END-IF.
073200*
073300*================================================================*
073400 D599-POST-TRANSFER-EX.
073500*================================================================*
073600     EXIT.
073700*
073800*-----------------------------------------------------------*
073900 D510-FIND-SOURCE-FOR-POST.
074000*-----------------------------------------------------------*
074100     SET WK-X-SRC-IDX UP BY 1.
074200*
074300*================================================================*
074400 D519-FIND-SOURCE-FOR-POST-EX.
074500*================================================================*
074600     EXIT.
074700*
074800*-----------------------------------------------------------*
074900 D520-FIND-DEST-FOR-POST.
075000*-----------------------------------------------------------*
075100     SET WK-X-DST-IDX UP BY 1.
075200*
075300*================================================================*
075400 D529-FIND-DEST-FOR-POST-EX.
075500*================================================================*
075600     EXIT.
075700*
075800*-----------------------------------------------------------*
075900 D600-WRITE-NOTIFICATION.
076000*-----------------------------------------------------------*
076100     ADD 1                    TO WK-N-NEXT-NTFY-ID.
076200     MOVE WK-N-NEXT-NTFY-ID   TO NTF-ID.
076300     MOVE WK-N-ASSIGNED-TXN-ID TO NTF-TXN-ID.
076400     MOVE REQ-IDEMPOTENCY-KEY TO NTF-IDEMPOTENCY-KEY.
076500     SET NTF-STATUS-PENDING   TO TRUE.
076600     MOVE ZERO                TO NTF-RETRY-COUNT.
076700     MOVE SPACES              TO NTF-PROTOCOL.
076800     MOVE WK-C-SOURCE-NUMBER  TO NTF-SOURCE-ACCT-NUMBER.
076900     MOVE WK-C-DEST-NUMBER    TO NTF-DEST-ACCT-NUMBER.
077000     MOVE REQ-AMOUNT          TO NTF-AMOUNT.
077100     MOVE WK-C-SOURCE-CUST-NAME TO NTF-CUSTOMER-NAME.
077200     MOVE WK-C-SOURCE-CUST-CPF TO NTF-CUSTOMER-CPF.
077300     MOVE WK-C-RUN-TIMESTAMP  TO NTF-CREATED-AT.
077400     MOVE ZERO                TO NTF-LAST-ATTEMPT-AT.
077500     MOVE ZERO                TO NTF-SENT-AT.
077600     MOVE SPACES              TO NTF-ERROR-MSG.
077700     MOVE "N"                 TO NTF-SIM-FAIL-FLAG.
077800     WRITE WK-BNKNTFY-RECORD.
077900*
078000*================================================================*
078100 D699-WRITE-NOTIFICATION-EX.
078200*================================================================*
078300     EXIT.
078400*
078500*-----------------------------------------------------------*
078600 Z000-END-PROGRAM-ROUTINE.
078700*-----------------------------------------------------------*
078800     MOVE "END"               TO WK-C-VLMT-OPERATION.
078900     CALL "TRFVLMT"           USING WK-C-VLMT-RECORD.
079000     MOVE "END"               TO WK-C-XIDEM-OPERATION.
079100     CALL "TRFXIDEM"          USING WK-C-XIDEM-RECORD.
079200     CLOSE TRANSFREQ.
079300     CLOSE TRANOUT.
079400     CLOSE RESULTS.
079500     CLOSE NOTIFOUT.
079600     PERFORM Z050-WRITE-ACCOUNT-UPDATES
079700        THRU Z059-WRITE-ACCOUNT-UPDATES-EX.
079800     PERFORM Z100-PRINT-CONTROL-REPORT
079900        THRU Z199-PRINT-CONTROL-REPORT-EX.
080000*
080100*================================================================*
080200 Z099-END-PROGRAM-ROUTINE-EX.
080300*================================================================*
080400     EXIT.
080500*
080600*-----------------------------------------------------------*
080700 Z050-WRITE-ACCOUNT-UPDATES.
080800*-----------------------------------------------------------*
080900     OPEN OUTPUT ACCTUPD.
081000     SET WK-X-ACCT-IDX TO 1.
081100     PERFORM Z060-WRITE-ONE-ACCOUNT
081200        THRU Z069-WRITE-ONE-ACCOUNT-EX
081300        UNTIL WK-X-ACCT-IDX > WK-N-ACCOUNT-COUNT.
081400     CLOSE ACCTUPD.
081500*
081600*================================================================*
081700 Z059-WRITE-ACCOUNT-UPDATES-EX.
081800*================================================================*
081900     EXIT.
082000*
082100*-----------------------------------------------------------*
082200 Z060-WRITE-ONE-ACCOUNT.
082300*-----------------------------------------------------------*
082400     MOVE WK-T-ACCT-ID(WK-X-ACCT-IDX)
082500        TO ACCT-ID OF WK-BNKACCT-UPD-RECORD.
082600     MOVE WK-T-ACCT-NUMBER(WK-X-ACCT-IDX)
082700        TO ACCT-NUMBER OF WK-BNKACCT-UPD-RECORD.
082800     MOVE WK-T-ACCT-BALANCE(WK-X-ACCT-IDX)
082900        TO ACCT-BALANCE OF WK-BNKACCT-UPD-RECORD.
083000     MOVE WK-T-ACCT-LIMIT(WK-X-ACCT-IDX)
083100        TO ACCT-DAILY-LIMIT OF WK-BNKACCT-UPD-RECORD.
083200     MOVE WK-T-ACCT-STATUS(WK-X-ACCT-IDX)
083300        TO ACCT-STATUS OF WK-BNKACCT-UPD-RECORD.
083400     WRITE WK-BNKACCT-UPD-RECORD.
083500     SET WK-X-ACCT-IDX UP BY 1.
083600*
083700*================================================================*
083800 Z069-WRITE-ONE-ACCOUNT-EX.
083900*================================================================*
084000     EXIT.
084100*
084200*-----------------------------------------------------------*
084300 Z100-PRINT-CONTROL-REPORT.
084400*-----------------------------------------------------------*
084500     DISPLAY "===================================".
084600     DISPLAY "TRFXBTCH - TRANSFER RUN CONTROL REPORT".
084700     DISPLAY "===================================".
084800     DISPLAY "REQUESTS READ ........ "
084900        WK-N-REQUESTS-READ-CHARS.
085000     DISPLAY "TRANSFERS COMPLETED .. "
085100        WK-N-TRANSFERS-COMPLETED-CHARS.
085200     DISPLAY "REJECT - INACTIVE .... "
085300        WK-N-REJECT-INACTIVE-CHARS.
085400     DISPLAY "REJECT - BALANCE ..... "
085500        WK-N-REJECT-BALANCE-CHARS.
085600     DISPLAY "REJECT - DAILY LIMIT . "
085700        WK-N-REJECT-DAILY-LIMIT-CHARS.
085800     DISPLAY "REJECT - MINIMUM ..... "
085900        WK-N-REJECT-MINIMUM-CHARS.
086000     DISPLAY "REJECT - DUPLICATE ... "
086100        WK-N-REJECT-DUPLICATE-CHARS.
086200     DISPLAY "REJECT - CUST NOT FND  "
086300        WK-N-REJECT-CUST-NFOUND-CHARS.
086400     DISPLAY "REJECT - ACCT NOT FND  "
086500        WK-N-REJECT-ACCT-NFOUND-CHARS.
086600     DISPLAY "TOTAL AMOUNT TRANSFERRED "
086700        WK-N-TOTAL-AMOUNT-CHARS.
086800*
086900*================================================================*
087000 Z199-PRINT-CONTROL-REPORT-EX.
087100*================================================================*
087200     EXIT.
087300*
087400*-----------------------------------------------------------*
087500 Y900-ABNORMAL-TERMINATION.
087600*-----------------------------------------------------------*
087700     GOBACK.
