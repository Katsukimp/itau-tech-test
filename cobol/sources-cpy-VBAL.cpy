000100* VBAL.CPYBK
000200*-----------------------------------------------------------*
000300* LINKAGE AREA FOR TRFVBAL - SUFFICIENT BALANCE VALIDATOR
000400* (VALIDATION CHAIN RULE 2).
000500*-----------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------*
000800* TAG    INIT    DATE        DESCRIPTION
000900* ------ ------- ----------  --------------------------------
001000* ORIG   SCAMPOS 21/02/1995  INITIAL VERSION.
001100*-----------------------------------------------------------*
001200 01  WK-C-VBAL-RECORD.
001300     05  WK-C-VBAL-INPUT.
001400         10  WK-C-VBAL-BALANCE        PIC S9(11)V99.
001500         10  WK-C-VBAL-AMOUNT         PIC S9(11)V99.
001600     05  WK-C-VBAL-OUTPUT.
001700         10  WK-C-VBAL-RETURN-CODE    PIC X(02).
001800             88  WK-C-VBAL-PASSED           VALUE "00".
001900             88  WK-C-VBAL-FAILED           VALUE "01".
002000         10  WK-C-VBAL-REASON         PIC X(30).
002100         10  FILLER                   PIC X(05).
