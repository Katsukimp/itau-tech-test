000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVLMT.
000500 AUTHOR.         J VILAR.
000600 INSTALLATION.   RETAIL BANKING SYSTEMS - FUNDS TRANSFER.
000700 DATE-WRITTEN.   19 NOV 1988.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS PROGRAM OWNS THE DAILY LIMIT CONTROL
001200*               TABLE FOR THE FUNDS TRANSFER SUITE. IT IS
001300*               VALIDATION CHAIN RULE 3 (THE SOURCE ACCOUNT
001400*               DAILY OUTGOING LIMIT) AND ALSO PERFORMS THE
001500*               DAILY LIMIT ACCOUNTING - EVERY DEBIT THAT
001600*               COMPLETES MUST BE POSTED BACK THROUGH THE
001700*               "UPD" OPERATION BEFORE THE NEXT "CHK" CALL
001800*               FOR THAT ACCOUNT WILL SEE IT.
001900*
002000*               WK-C-VLMT-OPERATION SELECTS THE FUNCTION:
002100*               "CHK" - LOOK UP (OR RECOMPUTE FROM TRANHIST)
002200*                       THE RUNNING TOTAL FOR THE ACCOUNT/DAY
002300*                       AND CHECK IT PLUS THE REQUESTED AMOUNT
002400*                       AGAINST THE ACCOUNT'S DAILY LIMIT.
002500*               "UPD" - POST A COMPLETED TRANSFER TO THE
002600*                       IN-MEMORY CONTROL TABLE.
002700*               "END" - FLUSH THE IN-MEMORY CONTROL TABLE OUT
002800*                       TO THE DAYLIMIT FILE AT END OF RUN.
002900*
003000*=================================================================
003100* HISTORY OF MODIFICATION:
003200*=================================================================
003300* TAG    INIT    DATE        DESCRIPTION
003400* ------ ------- ----------  --------------------------------
003500* ORIG   JVILAR  19/11/1988  INITIAL VERSION - DAILY STP
003600*                            LIMIT CONTROL RECORD.
003700* LMT011 PALMEID 02/04/1993  ADD THE "UPD" OPERATION SO THE
003800*                            CALLER NO LONGER HAS TO RE-READ
003900*                            THE CONTROL RECORD TO POST.
004000* LMT016 MFARIAS 09/03/1999  Y2K - WK-C-VLMT-RUN-TIMESTAMP
004100*                            WIDENED TO A 14-DIGIT FULL
004200*                            TIMESTAMP FOR THE LAST-UPDATED
004300*                            FIELD ON THE CONTROL RECORD.
004400* LMT019 SCAMPOS 21/02/1995  ADD THE "END" OPERATION FOR THE
004500*                            NEW DEFERRED-WRITE TABLE DESIGN
004600*                            SO DAYLIMIT IS WRITTEN ONCE AT
004700*                            THE END OF THE RUN, NOT RECORD
004800*                            BY RECORD.
004900* LMT024 RDASILV 16/08/2006  RECOMPUTE FROM TRANHIST ON A
005000*                            CONTROL-TABLE MISS RATHER THAN
005100*                            ASSUMING A ZERO STARTING TOTAL -
005200*                            COVERS A RERUN AFTER A MID-RUN
005300*                            ABEND WHERE DAYLIMIT WAS NOT
005400*                            WRITTEN FOR THE DAY.
005500* LMT029 LNUNES  05/05/2015  RAISE THE CONTROL TABLE SIZE TO
005600*                            20000 ENTRIES FOR THE BRANCH
005700*                            CONSOLIDATION PROJECT.
005800* LMT033 FTEIXEI 12/01/2021  NO LOGIC CHANGE - REFORMAT BANNER
005900*                            COMMENTS FOR THE NEW LISTING TOOL.
006000* LMT037 RSOUZA  18/06/2023  PRELOAD DAYLIMIT INTO THE CONTROL
006100*                            TABLE ON THE FIRST CALL OF THE RUN
006200*                            SO A RECORD CARRIED OVER FROM A
006300*                            PRIOR DAY'S CLOSE-OF-BUSINESS IS
006400*                            FOUND BY "CHK" INSTEAD OF BEING
006500*                            SILENTLY RECOMPUTED FROM TRANHIST.
006600*-----------------------------------------------------------*
006700 EJECT
006800**********************
006900 ENVIRONMENT DIVISION.
007000**********************
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER.  IBM-AS400.
007300 OBJECT-COMPUTER.  IBM-AS400.
007400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
007500*
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT TRANHIST    ASSIGN TO TRANHIST
007900        ORGANIZATION IS SEQUENTIAL
008000        FILE STATUS IS WK-C-FILE-STATUS.
008100     SELECT DAYLIMIT    ASSIGN TO DAYLIMIT
008200        ORGANIZATION IS SEQUENTIAL
008300        FILE STATUS IS WK-C-FILE-STATUS.
008400*
008500***************
008600 DATA DIVISION.
008700***************
008800 FILE SECTION.
008900*
009000 FD  TRANHIST
009100     LABEL RECORDS ARE OMITTED
009200     DATA RECORD IS WK-BNKTXN-RECORD.
009300     COPY BNKTXN.
009400*
009500 FD  DAYLIMIT
009600     LABEL RECORDS ARE OMITTED
009700     DATA RECORD IS WK-BNKDLC-RECORD.
009800     COPY BNKDLC.
009900*
010000*************************
010100 WORKING-STORAGE SECTION.
010200*************************
010300 01  FILLER                          PIC X(24)        VALUE
010400     "** PROGRAM TRFVLMT **".
010500*
010600 01  WK-C-COMMON.
010700     COPY BNKCMWS.
010800*
010900* ------------------ PROGRAM WORKING STORAGE -------------------*
011000 01  WK-C-WORK-AREA.
011100     05  WK-C-TABLE-LOADED-SW        PIC X(01)  VALUE "N".
011200         88  WK-C-TABLE-LOADED                  VALUE "Y".
011300     05  WK-C-ENTRY-FOUND-SW         PIC X(01)  VALUE "N".
011400         88  WK-C-ENTRY-FOUND                   VALUE "Y".
011500         88  WK-C-ENTRY-NOT-FOUND               VALUE "N".
011600     05  FILLER                      PIC X(05).
011700*
011800 01  WK-N-COUNTERS.
011900     05  WK-N-LIMIT-COUNT            PIC 9(08) COMP VALUE ZERO.
012000     05  FILLER                      PIC X(05).
012100*-----------------------------------------------------------*
012200* ALTERNATE VIEW - LIMIT COUNT IN CHARACTER FORM FOR THE
012300* END-OF-LOAD TRACE DISPLAY.
012400*-----------------------------------------------------------*
012500 01  WK-N-COUNTERS-R REDEFINES WK-N-COUNTERS.
012600     05  WK-N-LIMIT-COUNT-CHARS      PIC X(08).
012700     05  FILLER                      PIC X(05).
012800 01  WK-N-PROJECTED-TOTAL            PIC S9(11)V99 VALUE ZERO.
012900*-----------------------------------------------------------*
013000* ALTERNATE VIEW - PROJECTED TOTAL IN CHARACTER FORM FOR THE
013100* LIMIT-EXCEEDED TRACE DISPLAY.
013200*-----------------------------------------------------------*
013300 01  WK-N-PROJECTED-TOTAL-R REDEFINES WK-N-PROJECTED-TOTAL.
013400     05  WK-N-PROJECTED-TOTAL-CHARS  PIC X(13).
013500*
013600* -------- DAILY LIMIT CONTROL TABLE (FLUSHED AT "END") ---------*
013700 01  WK-T-LIMIT-TABLE.
013800     05  WK-T-LIMIT-ENTRY OCCURS 20000 TIMES
013900                          INDEXED BY WK-X-LMT-IDX.
014000         10  WK-T-LMT-ACCT-ID          PIC 9(10).
014100         10  WK-T-LMT-DATE             PIC 9(08).
014200         10  WK-T-LMT-TOTAL            PIC S9(11)V99.
014300         10  WK-T-LMT-COUNT            PIC 9(05).
014400         10  WK-T-LMT-LAST-UPDATED     PIC 9(14).
014500         10  FILLER                    PIC X(09).
014600*
014700****************
014800 LINKAGE SECTION.
014900****************
015000     COPY VLMT.
015100 EJECT
015200********************************************
015300 PROCEDURE DIVISION USING WK-C-VLMT-RECORD.
015400********************************************
015500 MAIN-MODULE.
015600     IF NOT WK-C-TABLE-LOADED
015700        PERFORM A000-START-PROGRAM-ROUTINE
015800           THRU A999-START-PROGRAM-ROUTINE-EX
015900     END-IF.
016000     PERFORM C000-VALIDATE-OPERATION
016100        THRU C099-VALIDATE-OPERATION-EX.
016200     GOBACK.
016300*
016400*-----------------------------------------------------------*
016500 A000-START-PROGRAM-ROUTINE.
016600*-----------------------------------------------------------*
016700     OPEN INPUT DAYLIMIT.
016800     IF NOT WK-C-SUCCESSFUL
016900        DISPLAY "TRFVLMT - OPEN ERROR - DAYLIMIT"
017000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017100        PERFORM Y900-ABNORMAL-TERMINATION
017200     END-IF.
017300     MOVE ZERO              TO WK-N-LIMIT-COUNT.
017400     READ DAYLIMIT
017500        AT END SET WK-C-END-OF-FILE TO TRUE.
017600     PERFORM A100-LOAD-LIMIT-TABLE
017700        THRU A199-LOAD-LIMIT-TABLE-EX
017800        UNTIL WK-C-END-OF-FILE.
017900     CLOSE DAYLIMIT.
018000     SET WK-C-TABLE-LOADED  TO TRUE.
018100     DISPLAY "TRFVLMT - CONTROL TABLE LOADED - "
018200        WK-N-LIMIT-COUNT-CHARS " ENTRIES".
018300*
018400*================================================================*
018500 A999-START-PROGRAM-ROUTINE-EX.
018600*================================================================*
018700     EXIT.
018800*
018900*-----------------------------------------------------------*
019000 A100-LOAD-LIMIT-TABLE.
019100*-----------------------------------------------------------*
019200     ADD 1                  TO WK-N-LIMIT-COUNT.
019300     IF WK-N-LIMIT-COUNT > 20000
019400        DISPLAY "TRFVLMT - LIMIT CONTROL TABLE FULL AT 20000"
019500        PERFORM Y900-ABNORMAL-TERMINATION
019600     END-IF.
019700     SET WK-X-LMT-IDX TO WK-N-LIMIT-COUNT.
019800     MOVE DLC-ACCT-ID       TO WK-T-LMT-ACCT-ID(WK-X-LMT-IDX).
019900     MOVE DLC-DATE          TO WK-T-LMT-DATE(WK-X-LMT-IDX).
020000     MOVE DLC-TOTAL-AMOUNT  TO WK-T-LMT-TOTAL(WK-X-LMT-IDX).
020100     MOVE DLC-TXN-COUNT     TO WK-T-LMT-COUNT(WK-X-LMT-IDX).
020200     MOVE DLC-LAST-UPDATED  TO WK-T-LMT-LAST-UPDATED(WK-X-LMT-IDX).
020300     READ DAYLIMIT
020400        AT END SET WK-C-END-OF-FILE TO TRUE.
020500*
020600*================================================================*
020700 A199-LOAD-LIMIT-TABLE-EX.
020800*================================================================*
020900     EXIT.
021000*
021100*-----------------------------------------------------------*
021200 C000-VALIDATE-OPERATION.
021300*-----------------------------------------------------------*
021400     EVALUATE WK-C-VLMT-OPERATION
021500        WHEN "CHK"
021600           PERFORM C100-CHECK-DAILY-LIMIT
021700              THRU C199-CHECK-DAILY-LIMIT-EX
021800        WHEN "UPD"
021900           PERFORM C200-UPDATE-DAILY-LIMIT
022000              THRU C299-UPDATE-DAILY-LIMIT-EX
022100        WHEN "END"
022200           PERFORM C300-FLUSH-LIMIT-TABLE
022300              THRU C399-FLUSH-LIMIT-TABLE-EX
022400        WHEN OTHER
022500           DISPLAY "TRFVLMT - INVALID OPERATION CODE - "
022600              WK-C-VLMT-OPERATION
022700           PERFORM Y900-ABNORMAL-TERMINATION
022800     END-EVALUATE.
022900*
023000*================================================================*
023100 C099-VALIDATE-OPERATION-EX.
023200*================================================================*
023300     EXIT.
023400*
023500*-----------------------------------------------------------*
023600 C100-CHECK-DAILY-LIMIT.
023700*-----------------------------------------------------------*
023800     MOVE SPACES              TO WK-C-VLMT-REASON.
023900     SET WK-C-VLMT-PASSED     TO TRUE.
024000     PERFORM C110-FIND-CONTROL-ENTRY
024100        THRU C119-FIND-CONTROL-ENTRY-EX.
024200     IF WK-C-ENTRY-NOT-FOUND
024300        PERFORM C120-RECOMPUTE-FROM-HISTORY
024400           THRU C129-RECOMPUTE-FROM-HISTORY-EX
024500     END-IF.
024600     MOVE WK-T-LMT-TOTAL(WK-X-LMT-IDX) TO WK-C-VLMT-CURRENT-TOTAL.
024700     COMPUTE WK-N-PROJECTED-TOTAL =
024800        WK-T-LMT-TOTAL(WK-X-LMT-IDX) + WK-C-VLMT-AMOUNT.
024900     IF WK-N-PROJECTED-TOTAL > WK-C-VLMT-ACCT-LIMIT
025000        SET WK-C-VLMT-FAILED  TO TRUE
025100        MOVE "DAILY-LIMIT-EXCEEDED" TO WK-C-VLMT-REASON
025200        DISPLAY "TRFVLMT - DAILY LIMIT EXCEEDED - PROJECTED "
025300           WK-N-PROJECTED-TOTAL-CHARS
025400     END-IF.
025500*
025600*================================================================*
025700 C199-CHECK-DAILY-LIMIT-EX.
025800*================================================================*
025900     EXIT.
026000*
026100*-----------------------------------------------------------*
026200 C110-FIND-CONTROL-ENTRY.
026300*-----------------------------------------------------------*
026400     SET WK-C-ENTRY-NOT-FOUND TO TRUE.
026500     SET WK-X-LMT-IDX TO 1.
026600     PERFORM C111-SCAN-TABLE
026700        THRU C112-SCAN-TABLE-EX
026800        UNTIL WK-X-LMT-IDX > WK-N-LIMIT-COUNT
026900           OR WK-C-ENTRY-FOUND.
027000*
027100*================================================================*
027200 C119-FIND-CONTROL-ENTRY-EX.
027300*================================================================*
027400     EXIT.
027500*
027600*-----------------------------------------------------------*
027700 C111-SCAN-TABLE.
027800*-----------------------------------------------------------*
027900     IF WK-T-LMT-ACCT-ID(WK-X-LMT-IDX) = WK-C-VLMT-ACCT-ID
028000        AND WK-T-LMT-DATE(WK-X-LMT-IDX) = WK-C-VLMT-DATE
028100        SET WK-C-ENTRY-FOUND TO TRUE
028200     ELSE
028300        SET WK-X-LMT-IDX UP BY 1
028400     END-IF.
028500*
028600*================================================================*
028700 C112-SCAN-TABLE-EX.
028800*================================================================*
028900     EXIT.
029000*
029100*-----------------------------------------------------------*
029200 C120-RECOMPUTE-FROM-HISTORY.
029300*-----------------------------------------------------------*
029400     PERFORM C130-ADD-NEW-ENTRY
029500        THRU C139-ADD-NEW-ENTRY-EX.
029600     MOVE ZERO               TO WK-T-LMT-TOTAL(WK-X-LMT-IDX).
029700     MOVE ZERO               TO WK-T-LMT-COUNT(WK-X-LMT-IDX).
029800     OPEN INPUT TRANHIST.
029900     IF NOT WK-C-SUCCESSFUL
030000        DISPLAY "TRFVLMT - OPEN ERROR - TRANHIST"
030100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
030200        PERFORM Y900-ABNORMAL-TERMINATION
030300     END-IF.
030400     READ TRANHIST
030500        AT END SET WK-C-END-OF-FILE TO TRUE.
030600     PERFORM C140-SUM-HISTORY-RECORD
030700        THRU C149-SUM-HISTORY-RECORD-EX
030800        UNTIL WK-C-END-OF-FILE.
030900     CLOSE TRANHIST.
031000*
031100*================================================================*
031200 C129-RECOMPUTE-FROM-HISTORY-EX.
031300*================================================================*
031400     EXIT.
031500*
031600*-----------------------------------------------------------*
031700 C130-ADD-NEW-ENTRY.
031800*-----------------------------------------------------------*
031900     ADD 1                   TO WK-N-LIMIT-COUNT.
032000     IF WK-N-LIMIT-COUNT > 20000
032100        DISPLAY "TRFVLMT - LIMIT CONTROL TABLE FULL AT 20000"
032200        PERFORM Y900-ABNORMAL-TERMINATION
032300     END-IF.
032400     SET WK-X-LMT-IDX TO WK-N-LIMIT-COUNT.
032500     MOVE WK-C-VLMT-ACCT-ID  TO WK-T-LMT-ACCT-ID(WK-X-LMT-IDX).
032600     MOVE WK-C-VLMT-DATE     TO WK-T-LMT-DATE(WK-X-LMT-IDX).
032700     MOVE ZERO               TO WK-T-LMT-TOTAL(WK-X-LMT-IDX).
032800     MOVE ZERO               TO WK-T-LMT-COUNT(WK-X-LMT-IDX).
032900     MOVE WK-C-VLMT-RUN-TIMESTAMP TO
033000         WK-T-LMT-LAST-UPDATED(WK-X-LMT-IDX).
033100*
033200*================================================================*
033300 C139-ADD-NEW-ENTRY-EX.
033400*================================================================*
033500     EXIT.
033600*
033700*-----------------------------------------------------------*
033800 C140-SUM-HISTORY-RECORD.
033900*-----------------------------------------------------------*
034000     IF TXN-SOURCE-ACCT-ID = WK-C-VLMT-ACCT-ID
034100        AND TXN-STATUS-COMPLETED
034200        AND BNKTXN-CALENDAR-DATE OF WK-BNKTXN-DATE-R
034300                                 = WK-C-VLMT-DATE
034400        ADD TXN-AMOUNT       TO WK-T-LMT-TOTAL(WK-X-LMT-IDX)
034500        ADD 1                TO WK-T-LMT-COUNT(WK-X-LMT-IDX)
034600     END-IF.
034700     READ TRANHIST
034800        AT END SET WK-C-END-OF-FILE TO TRUE.
034900*
035000*================================================================*
035100 C149-SUM-HISTORY-RECORD-EX.
035200*================================================================*
035300     EXIT.
035400*
035500*-----------------------------------------------------------*
035600 C200-UPDATE-DAILY-LIMIT.
035700*-----------------------------------------------------------*
035800     PERFORM C110-FIND-CONTROL-ENTRY
035900        THRU C119-FIND-CONTROL-ENTRY-EX.
036000     IF WK-C-ENTRY-NOT-FOUND
036100        PERFORM C130-ADD-NEW-ENTRY
036200           THRU C139-ADD-NEW-ENTRY-EX
036300     END-IF.
036400     ADD WK-C-VLMT-AMOUNT    TO WK-T-LMT-TOTAL(WK-X-LMT-IDX).
036500     ADD 1                   TO WK-T-LMT-COUNT(WK-X-LMT-IDX).
036600     MOVE WK-C-VLMT-RUN-TIMESTAMP TO
036700         WK-T-LMT-LAST-UPDATED(WK-X-LMT-IDX).
036800     SET WK-C-VLMT-PASSED    TO TRUE.
036900*
037000*================================================================*
037100 C299-UPDATE-DAILY-LIMIT-EX.
037200*================================================================*
037300     EXIT.
037400*
037500*-----------------------------------------------------------*
037600 C300-FLUSH-LIMIT-TABLE.
037700*-----------------------------------------------------------*
037800     SET WK-C-VLMT-PASSED    TO TRUE.
037900     OPEN OUTPUT DAYLIMIT.
038000     IF NOT WK-C-SUCCESSFUL
038100        DISPLAY "TRFVLMT - OPEN ERROR - DAYLIMIT"
038200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
038300        PERFORM Y900-ABNORMAL-TERMINATION
038400     END-IF.
038500     SET WK-X-LMT-IDX TO 1.
038600     PERFORM C310-WRITE-CONTROL-RECORD
038700        THRU C319-WRITE-CONTROL-RECORD-EX
038800        UNTIL WK-X-LMT-IDX > WK-N-LIMIT-COUNT.
038900     CLOSE DAYLIMIT.
039000*
039100*================================================================*
039200 C399-FLUSH-LIMIT-TABLE-EX.
039300*================================================================*
039400     EXIT.
039500*
039600*-----------------------------------------------------------*
039700 C310-WRITE-CONTROL-RECORD.
039800*-----------------------------------------------------------*
039900     MOVE WK-T-LMT-ACCT-ID(WK-X-LMT-IDX)    TO DLC-ACCT-ID.
040000     MOVE WK-T-LMT-DATE(WK-X-LMT-IDX)       TO DLC-DATE.
040100     MOVE WK-T-LMT-TOTAL(WK-X-LMT-IDX)      TO DLC-TOTAL-AMOUNT.
040200     MOVE WK-T-LMT-COUNT(WK-X-LMT-IDX)      TO DLC-TXN-COUNT.
040300     MOVE WK-T-LMT-LAST-UPDATED(WK-X-LMT-IDX)
040400                                             TO DLC-LAST-UPDATED.
040500     WRITE WK-BNKDLC-RECORD.
040600     SET WK-X-LMT-IDX UP BY 1.
040700*
040800*================================================================*
040900 C319-WRITE-CONTROL-RECORD-EX.
041000*================================================================*
041100     EXIT.
041200*
041300*-----------------------------------------------------------*
041400 Y900-ABNORMAL-TERMINATION.
041500*-----------------------------------------------------------*
041600     GOBACK.
