000100* XBACS.CPYBK
000200*-----------------------------------------------------------*
000300* LINKAGE AREA FOR TRFXBACS - BACEN SEND STUB.
000400* STANDS IN FOR THE CENTRAL BANK GATEWAY CALL. THE CALLER'S
000500* NTF-SIM-FAIL-FLAG DRIVES A DETERMINISTIC SUCCESS/FAILURE SO
000600* RETRY AND FAILED PATHS CAN BE EXERCISED FROM TEST DATA.
000700*-----------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------*
001000* TAG    INIT    DATE        DESCRIPTION
001100* ------ ------- ----------  --------------------------------
001200* ORIG   SCAMPOS 21/02/1995  INITIAL VERSION.
001300*-----------------------------------------------------------*
001400 01  WK-C-XBACS-RECORD.
001500     05  WK-C-XBACS-INPUT.
001600         10  WK-C-XBACS-NTF-ID        PIC 9(10).
001700         10  WK-C-XBACS-SIM-FAIL-FLAG PIC X(01).
001800     05  WK-C-XBACS-OUTPUT.
001900         10  WK-C-XBACS-RETURN-CODE   PIC X(02).
002000             88  WK-C-XBACS-ACCEPTED        VALUE "00".
002100             88  WK-C-XBACS-REJECTED        VALUE "01".
002200         10  WK-C-XBACS-PROTOCOL      PIC X(14).
002300         10  WK-C-XBACS-ERROR-MSG     PIC X(60).
002400         10  FILLER                   PIC X(05).
