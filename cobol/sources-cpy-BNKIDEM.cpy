000100* BNKIDEM.CPYBK
000200*-----------------------------------------------------------*
000300* IDEMPOTENCY RECORD - IDEMPOT FILE
000400* ONE RECORD PER CALLER-SUPPLIED IDEMPOTENCY KEY THAT HAS
000500* BEEN ACCEPTED AND MAPPED TO A TRANSACTION ID. OWNED AND
000600* MAINTAINED ENTIRELY BY TRFXIDEM.
000700*-----------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------*
001000* TAG    INIT    DATE        DESCRIPTION
001100* ------ ------- ----------  --------------------------------
001200* ORIG   PALMEID 09/05/1994  INITIAL VERSION - DUPLICATE
001300*                            SUBMISSION KEY REGISTER.
001400*-----------------------------------------------------------*
001500 01  WK-BNKIDEM-RECORD.
001600     05  IDM-KEY                  PIC X(36).
001700     05  IDM-TXN-ID                PIC 9(10).
001800     05  FILLER                   PIC X(14).
001900*-----------------------------------------------------------*
002000* ALTERNATE VIEW - KEY SPLIT INTO FOUR 9-BYTE GROUPS FOR THE
002100* MASKED KEY DISPLAY ON THE DUPLICATE-TRANSACTION EXCEPTION
002200* LISTING (FULL KEY IS NOT PRINTED).
002300*-----------------------------------------------------------*
002400 01  WK-BNKIDEM-KEY-R REDEFINES WK-BNKIDEM-RECORD.
002500     05  BNKIDEM-KEY-GROUP1       PIC X(09).
002600     05  BNKIDEM-KEY-GROUP2       PIC X(09).
002700     05  BNKIDEM-KEY-GROUP3       PIC X(09).
002800     05  BNKIDEM-KEY-GROUP4       PIC X(09).
002900     05  FILLER                   PIC X(24).
003000*-----------------------------------------------------------*
003100* ALTERNATE VIEW - TRANSACTION ID IN CHARACTER FORM FOR THE
003200* SAME EXCEPTION LISTING.
003300*-----------------------------------------------------------*
003400 01  WK-BNKIDEM-TXN-R REDEFINES WK-BNKIDEM-RECORD.
003500     05  FILLER                   PIC X(36).
003600     05  BNKIDEM-TXN-ID-CHARS     PIC X(10).
003700     05  FILLER                   PIC X(14).
