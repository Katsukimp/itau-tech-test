000100* BNKTXN.CPYBK
000200*-----------------------------------------------------------*
000300* TRANSACTION RECORD - TRANHIST (INPUT HISTORY) AND TRANOUT
000400* (OUTPUT) FILES. ONE RECORD PER COMPLETED OR HISTORICAL
000500* TRANSFER TRANSACTION.
000600*-----------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------*
000900* TAG    INIT    DATE        DESCRIPTION
001000* ------ ------- ----------  --------------------------------
001100* ORIG   JVILAR  03/09/1987  INITIAL VERSION.
001200* TXN011 JVILAR  05/03/1990  ADD TXN-TYPE TO SUPPORT FUTURE
001300*                            TRANSACTION TYPES BEYOND PLAIN
001400*                            TRANSFERS.
001500* TXN018 PALMEID 12/08/1994  ADD TXN-IDEMPOTENCY-KEY SO THE
001600*                            DUPLICATE CHECK CAN REPORT THE
001700*                            ORIGINAL TRANSACTION ID.
001800* TXN025 MFARIAS 14/07/1999  Y2K - TXN-DATE WIDENED FROM AN
001900*                            8-DIGIT DATE TO A 14-DIGIT FULL
002000*                            TIMESTAMP (CCYYMMDDHHMMSS).
002100*-----------------------------------------------------------*
002200 01  WK-BNKTXN-RECORD.
002300     05  TXN-ID                   PIC 9(10).
002400     05  TXN-SOURCE-ACCT-ID       PIC 9(10).
002500     05  TXN-DEST-ACCT-ID         PIC 9(10).
002600     05  TXN-AMOUNT               PIC S9(11)V99.
002700     05  TXN-STATUS               PIC X(10).
002800         88  TXN-STATUS-COMPLETED       VALUE "COMPLETED ".
002900         88  TXN-STATUS-PENDING         VALUE "PENDING   ".
003000         88  TXN-STATUS-FAILED          VALUE "FAILED    ".
003100     05  TXN-TYPE                 PIC X(10).
003200     05  TXN-IDEMPOTENCY-KEY      PIC X(36).
003300     05  TXN-DATE                 PIC 9(14).
003400     05  FILLER                   PIC X(17).
003500*-----------------------------------------------------------*
003600* ALTERNATE VIEW - TIMESTAMP SPLIT INTO CALENDAR DATE AND
003700* TIME OF DAY FOR THE CONTROL REPORT AND FOR THE DAILY-LIMIT
003800* "SAME CALENDAR DAY" COMPARISON IN TRFVLMT.
003900*-----------------------------------------------------------*
004000 01  WK-BNKTXN-DATE-R REDEFINES WK-BNKTXN-RECORD.
004100     05  FILLER                   PIC X(99).
004200     05  BNKTXN-CALENDAR-DATE     PIC 9(08).
004300     05  BNKTXN-TIME-OF-DAY       PIC 9(06).
004400     05  FILLER                   PIC X(17).
004500*-----------------------------------------------------------*
004600* ALTERNATE VIEW - CHARACTER FORM OF THE AMOUNT FOR THE
004700* RECONCILIATION DUMP LISTING.
004800*-----------------------------------------------------------*
004900 01  WK-BNKTXN-AMT-R REDEFINES WK-BNKTXN-RECORD.
005000     05  FILLER                   PIC X(30).
005100     05  BNKTXN-AMOUNT-CHARS      PIC X(13).
005200     05  FILLER                   PIC X(87).
