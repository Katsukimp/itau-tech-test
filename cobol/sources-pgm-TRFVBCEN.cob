000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVBCEN.
000500 AUTHOR.         S CAMPOS.
000600 INSTALLATION.   RETAIL BANKING SYSTEMS - FUNDS TRANSFER.
000700 DATE-WRITTEN.   14 MAR 1995.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  SECOND MAIN PROGRAM OF THE TRANSFER PROCESSING
001200*               SUITE. SWEEPS THE NOTIFOUT OUTBOX LEFT BY TRFXBTCH
001300*               AND DRIVES EACH NOTIFICATION THROUGH THE
001400*               CENTRAL BANK (BACEN) GATEWAY STUB.
001500*
001600*               TWO PASSES ARE MADE OVER THE TABLE LOADED FROM
001700*               NOTIFOUT -
001800*
001900*                  PENDING SWEEP - EVERY PENDING NOTIFICATION
002000*                  CREATED MORE THAN WK-N-PENDING-MIN-AGE MINUTES
002100*                  BEFORE THE RUN IS SENT. A SEND THAT FAILS BUMPS
002200*                  THE RETRY COUNT AND, AT MAX-FAILED-ATTEMPTS,
002300*                  MOVES THE RECORD TO FAILED.
002400*
002500*                  FAILED SWEEP - EVERY FAILED NOTIFICATION WHOSE
002600*                  LAST ATTEMPT IS OLDER THAN THE RETRY DELAY
002700*                  IS RESET TO PENDING, RETRY COUNT SET TO
002800*                  ZERO, AND GIVEN ONE IMMEDIATE RETRY BY THE
002900*                  SAME SEND LOGIC.
003000*
003100*               THE OUTBOX IS REWRITTEN IN PLACE AT THE END OF
003200*               THE RUN SO THE NEXT SWEEP PICKS UP WHERE THIS
003300*               RUN LEFT OFF.
003400*
003500*=================================================================
003600* HISTORY OF MODIFICATION:
003700*=================================================================
003800* TAG    INIT    DATE        DESCRIPTION
003900* ------ ------- ----------  --------------------------------
004000* ORIG   SCAMPOS 14/03/1995  INITIAL VERSION - OUTBOX SWEEP FOR
004100*                            THE NEW CENTRAL-BANK REPORTING
004200*                            INTERFACE PROJECT.
004300* BCN006 PALMEID 07/11/1996  ADD THE FAILED SWEEP AS A SECOND PASS
004400*                            SO A GATEWAY OUTAGE DOES NOT STRAND
004500*                            NOTIFICATIONS IN FAILED STATUS.
004600* BCN011 MFARIAS 19/09/1998  Y2K REVIEW - AGE TESTS NOW COMPARE
004700*                            FULL CCYYMMDD DATES OUT OF THE RUN
004800*                            TIMESTAMP, NOT A TWO DIGIT YEAR.
004900* BCN015 RDASILV 04/05/2003  RAISE THE OUTBOX TABLE FROM 2000 TO
005000*                            5000 ENTRIES - VOLUME GROWTH.
005100* BCN019 LNUNES  21/01/2011  ADD THE SWEEP REPORT COUNTS REQUESTED
005200*                            BY OPERATIONS FOR THE RUN LOG.
005300* BCN023 FTEIXEI 02/09/2019  NO LOGIC CHANGE - REFORMAT BANNER
005400*                            COMMENTS FOR THE NEW LISTING TOOL.
005500* BCN027 RSOUZA  25/07/2023  SAME-DAY AGE TESTS IN B110/C110 WERE
005600*                            CODED "NOT LESS THAN" (>=), SWEEPING
005700*                            A RECORD EXACTLY AT THE MIN-AGE OR
005800*                            RETRY-DELAY THRESHOLD ONE RUN EARLY.
005900*                            CHANGED BOTH TO A STRICT GREATER-THAN
006000*                            TEST PER THE ORIGINAL DESIGN INTENT.
006100*-----------------------------------------------------------*
006200 EJECT
006300**********************
006400 ENVIRONMENT DIVISION.
006500**********************
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER.  IBM-AS400.
006800 OBJECT-COMPUTER.  IBM-AS400.
006900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
007000*
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT NOTIFOUT    ASSIGN TO NOTIFOUT
007400        ORGANIZATION IS SEQUENTIAL
007500        FILE STATUS IS WK-C-FILE-STATUS.
007600*
007700***************
007800 DATA DIVISION.
007900***************
008000 FILE SECTION.
008100*
008200 FD  NOTIFOUT
008300     LABEL RECORDS ARE STANDARD
008400     DATA RECORD IS WK-BNKNTFY-RECORD.
008500     COPY BNKNTFY.
008600 EJECT
008700*************************
008800 WORKING-STORAGE SECTION.
008900*************************
009000 01  FILLER                          PIC X(24)        VALUE
009100     "** PROGRAM TRFVBCEN **".
009200*
009300 01  WK-C-COMMON.
009400     COPY BNKCMWS.
009500     COPY XBACS.
009600*
009700*-----------------------------------------------------------*
009800* SWEEP CONFIGURATION CONSTANTS.
009900*-----------------------------------------------------------*
010000 01  WK-N-SWEEP-CONSTANTS.
010100     05  WK-N-PENDING-MIN-AGE        PIC 9(03) COMP VALUE 5.
010200     05  WK-N-FAILED-RETRY-DELAY     PIC 9(03) COMP VALUE 30.
010300     05  WK-N-MAX-FAILED-ATTEMPTS    PIC 9(03) COMP VALUE 10.
010400     05  FILLER                      PIC X(05).
010500*
010600*-----------------------------------------------------------*
010700* AGE TEST SWITCH AND SEND OUTCOME SWITCH, SHARED BY BOTH
010800* SWEEPS.
010900*-----------------------------------------------------------*
011000 01  WK-C-WORK-AREA.
011100     05  WK-C-AGE-SWITCH             PIC X(01).
011200         88  WK-C-AGE-ELIGIBLE               VALUE "Y".
011300         88  WK-C-AGE-NOT-ELIGIBLE           VALUE "N".
011400     05  WK-C-OUTCOME-SWITCH         PIC X(01).
011500         88  WK-C-OUTCOME-SENT               VALUE "S".
011600         88  WK-C-OUTCOME-STILL-PENDING      VALUE "P".
011700         88  WK-C-OUTCOME-MARKED-FAILED      VALUE "F".
011800     05  FILLER                      PIC X(05).
011900*
012000*-----------------------------------------------------------*
012100* ELAPSED TIME WORK AREA - SPLITS A PIC 9(06) HHMMSS FIELD
012200* INTO ITS HOUR AND MINUTE COMPONENTS SO THE AGE TESTS CAN
012300* BE DONE WITHOUT A SEPARATE DATE/TIME SUBROUTINE.
012400*-----------------------------------------------------------*
012500 01  WK-N-ELAPSED-WORK.
012600     05  WK-N-TIME-VALUE             PIC 9(06).
012700     05  WK-N-TIME-VALUE-R REDEFINES WK-N-TIME-VALUE.
012800         10  WK-N-TIME-HH            PIC 9(02).
012900         10  WK-N-TIME-MM            PIC 9(02).
013000         10  WK-N-TIME-SS            PIC 9(02).
013100     05  WK-N-RUN-MINUTES            PIC 9(05) COMP.
013200     05  WK-N-REC-MINUTES            PIC 9(05) COMP.
013300     05  WK-N-ELAPSED-MINUTES        PIC S9(05) COMP.
013400     05  FILLER                      PIC X(05).
013500*
013600*-----------------------------------------------------------*
013700* SWEEP REPORT COUNTERS.
013800*-----------------------------------------------------------*
013900 01  WK-N-COUNTERS.
014000     05  WK-N-NOTIFICATION-COUNT     PIC 9(05) COMP VALUE ZERO.
014100     05  WK-N-PEND-SELECTED          PIC 9(07) COMP VALUE ZERO.
014200     05  WK-N-PEND-SENT              PIC 9(07) COMP VALUE ZERO.
014300     05  WK-N-PEND-LEFT-PENDING      PIC 9(07) COMP VALUE ZERO.
014400     05  WK-N-PEND-MARKED-FAILED     PIC 9(07) COMP VALUE ZERO.
014500     05  WK-N-FAIL-SELECTED          PIC 9(07) COMP VALUE ZERO.
014600     05  WK-N-FAIL-RESENT            PIC 9(07) COMP VALUE ZERO.
014700     05  WK-N-FAIL-STILL-FAILED      PIC 9(07) COMP VALUE ZERO.
014800     05  FILLER                      PIC X(05).
014900*-----------------------------------------------------------*
015000* ALTERNATE VIEW - COUNTERS IN CHARACTER FORM FOR THE END OF
015100* RUN SWEEP REPORT DISPLAY LINES.
015200*-----------------------------------------------------------*
015300 01  WK-N-COUNTERS-R REDEFINES WK-N-COUNTERS.
015400     05  WK-N-NOTIFICATION-COUNT-CHARS    PIC X(05).
015500     05  WK-N-PEND-SELECTED-CHARS         PIC X(07).
015600     05  WK-N-PEND-SENT-CHARS             PIC X(07).
015700     05  WK-N-PEND-LEFT-PENDING-CHARS     PIC X(07).
015800     05  WK-N-PEND-MARKED-FAILED-CHARS    PIC X(07).
015900     05  WK-N-FAIL-SELECTED-CHARS         PIC X(07).
016000     05  WK-N-FAIL-RESENT-CHARS           PIC X(07).
016100     05  WK-N-FAIL-STILL-FAILED-CHARS     PIC X(07).
016200*
016300*-----------------------------------------------------------*
016400* IN-MEMORY OUTBOX TABLE - LOADED FROM NOTIFOUT AT THE START
016500* OF THE RUN, SWEPT IN PLACE, AND WRITTEN BACK AT THE END.
016600* EACH ENTRY HOLDS ONE FULL NOTIFICATION RECORD; THE
016700* ELEMENTARY FIELDS ARE REACHED BY MOVING AN ENTRY INTO
016800* WK-BNKNTFY-RECORD FOR INSPECTION OR UPDATE.
016900*-----------------------------------------------------------*
017000 01  WK-T-NOTIFICATION-TABLE.
017100     05  WK-T-NTF-ENTRY OCCURS 5000 TIMES
017200                  INDEXED BY WK-X-NTF-IDX.
017300         10  WK-T-NTF-RECORD         PIC X(300).
017400         10  FILLER               PIC X(10).
017500*
017600 EJECT
017700****************
017800 PROCEDURE DIVISION.
017900****************
018000 MAIN-MODULE.
018100     PERFORM A000-START-PROGRAM-ROUTINE
018200        THRU A099-START-PROGRAM-ROUTINE-EX.
018300     PERFORM B000-PENDING-SWEEP
018400        THRU B099-PENDING-SWEEP-EX.
018500     PERFORM C000-FAILED-SWEEP
018600        THRU C099-FAILED-SWEEP-EX.
018700     PERFORM Z000-END-PROGRAM-ROUTINE
018800        THRU Z099-END-PROGRAM-ROUTINE-EX.
018900     GOBACK.
019000*
019100*-----------------------------------------------------------*
019200 A000-START-PROGRAM-ROUTINE.
019300*-----------------------------------------------------------*
019400     ACCEPT WK-C-RUN-DATE     FROM DATE YYYYMMDD.
019500     ACCEPT WK-C-RUN-TIME     FROM TIME.
019600     MOVE WK-C-RUN-DATE       TO WK-C-RUN-TS-DATE.
019700     MOVE WK-C-RUN-TIME       TO WK-C-RUN-TS-TIME.
019800*
019900     OPEN INPUT NOTIFOUT.
020000     IF NOT WK-C-SUCCESSFUL
020100        DISPLAY "TRFVBCEN - OPEN ERROR - NOTIFOUT"
020200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020300        PERFORM Y900-ABNORMAL-TERMINATION
020400     END-IF.
020500     MOVE ZERO                TO WK-N-NOTIFICATION-COUNT.
020600     READ NOTIFOUT
020700        AT END SET WK-C-END-OF-FILE TO TRUE.
020800     PERFORM A100-LOAD-NOTIFICATION-TABLE
020900        THRU A199-LOAD-NOTIFICATION-TABLE-EX
021000        UNTIL WK-C-END-OF-FILE.
021100     CLOSE NOTIFOUT.
021200     DISPLAY "TRFVBCEN - OUTBOX TABLE LOADED - "
021300        WK-N-NOTIFICATION-COUNT-CHARS " ENTRIES".
021400*
021500     MOVE ZERO                TO WK-N-PEND-SELECTED
021600        WK-N-PEND-SENT
021700        WK-N-PEND-LEFT-PENDING
021800        WK-N-PEND-MARKED-FAILED
021900        WK-N-FAIL-SELECTED
022000        WK-N-FAIL-RESENT
022100        WK-N-FAIL-STILL-FAILED.
022200*
022300*================================================================*
022400 A099-START-PROGRAM-ROUTINE-EX.
022500*================================================================*
022600     EXIT.
022700*
022800*-----------------------------------------------------------*
022900 A100-LOAD-NOTIFICATION-TABLE.
023000*-----------------------------------------------------------*
023100     ADD 1                   TO WK-N-NOTIFICATION-COUNT.
023200     IF WK-N-NOTIFICATION-COUNT > 5000
023300        DISPLAY "TRFVBCEN - OUTBOX TABLE FULL AT 5000"
023400        PERFORM Y900-ABNORMAL-TERMINATION
023500     END-IF.
023600     SET WK-X-NTF-IDX TO WK-N-NOTIFICATION-COUNT.
023700     MOVE WK-BNKNTFY-RECORD  TO WK-T-NTF-RECORD(WK-X-NTF-IDX).
023800     READ NOTIFOUT
023900        AT END SET WK-C-END-OF-FILE TO TRUE.
024000*
024100*================================================================*
024200 A199-LOAD-NOTIFICATION-TABLE-EX.
024300*================================================================*
024400     EXIT.
024500*
024600*-----------------------------------------------------------*
024700 B000-PENDING-SWEEP.
024800*-----------------------------------------------------------*
024900     SET WK-X-NTF-IDX TO 1.
025000     PERFORM B100-PENDING-SWEEP-ONE-ENTRY
025100        THRU B199-PENDING-SWEEP-ONE-ENTRY-EX
025200        UNTIL WK-X-NTF-IDX > WK-N-NOTIFICATION-COUNT.
025300     DISPLAY "TRFVBCEN - PENDING SWEEP - SELECTED "
025400        WK-N-PEND-SELECTED-CHARS
025500        " SENT " WK-N-PEND-SENT-CHARS.
025600     DISPLAY "TRFVBCEN - PENDING SWEEP - LEFT PENDING "
025700        WK-N-PEND-LEFT-PENDING-CHARS
025800        " MARKED FAILED " WK-N-PEND-MARKED-FAILED-CHARS.
025900*
026000*================================================================*
026100 B099-PENDING-SWEEP-EX.
026200*================================================================*
026300     EXIT.
026400*
026500*-----------------------------------------------------------*
026600 B100-PENDING-SWEEP-ONE-ENTRY.
026700*-----------------------------------------------------------*
026800     MOVE WK-T-NTF-RECORD(WK-X-NTF-IDX) TO WK-BNKNTFY-RECORD.
026900     IF NTF-STATUS-PENDING
027000        PERFORM B110-TEST-PENDING-AGE
027100        THRU B119-TEST-PENDING-AGE-EX
027200        IF WK-C-AGE-ELIGIBLE
027300           ADD 1              TO WK-N-PEND-SELECTED
027400           PERFORM D000-ATTEMPT-SEND
027500              THRU D099-ATTEMPT-SEND-EX
027600           EVALUATE TRUE
027700              WHEN WK-C-OUTCOME-SENT
027800                 ADD 1        TO WK-N-PEND-SENT
027900              WHEN WK-C-OUTCOME-STILL-PENDING
028000                 ADD 1        TO WK-N-PEND-LEFT-PENDING
028100              WHEN WK-C-OUTCOME-MARKED-FAILED
028200                 ADD 1        TO WK-N-PEND-MARKED-FAILED
028300           END-EVALUATE
028400        END-IF
028500     END-IF.
028600     MOVE WK-BNKNTFY-RECORD  TO WK-T-NTF-RECORD(WK-X-NTF-IDX).
028700     SET WK-X-NTF-IDX UP BY 1.
028800*
028900*================================================================*
029000 B199-PENDING-SWEEP-ONE-ENTRY-EX.
029100*================================================================*
029200     EXIT.
029300*
029400*-----------------------------------------------------------*
029500 B110-TEST-PENDING-AGE.
029600*-----------------------------------------------------------*
029700     SET WK-C-AGE-NOT-ELIGIBLE TO TRUE.
029800     IF BNKNTFY-CREATED-DATE < WK-C-RUN-TS-DATE
029900        SET WK-C-AGE-ELIGIBLE TO TRUE
030000     ELSE
030100        IF BNKNTFY-CREATED-DATE = WK-C-RUN-TS-DATE
030200           MOVE WK-C-RUN-TS-TIME      TO WK-N-TIME-VALUE
030300           COMPUTE WK-N-RUN-MINUTES =
030400              WK-N-TIME-HH * 60 + WK-N-TIME-MM
030500           MOVE BNKNTFY-CREATED-TIME  TO WK-N-TIME-VALUE
030600           COMPUTE WK-N-REC-MINUTES =
030700              WK-N-TIME-HH * 60 + WK-N-TIME-MM
030800           COMPUTE WK-N-ELAPSED-MINUTES =
030900              WK-N-RUN-MINUTES - WK-N-REC-MINUTES
031000           IF WK-N-ELAPSED-MINUTES >
031100              WK-N-PENDING-MIN-AGE
031200              SET WK-C-AGE-ELIGIBLE TO TRUE
031300           END-IF
031400        END-IF
031500     END-IF.
031600*
031700*================================================================*
031800 B119-TEST-PENDING-AGE-EX.
031900*================================================================*
032000     EXIT.
032100*
032200*-----------------------------------------------------------*
032300 C000-FAILED-SWEEP.
032400*-----------------------------------------------------------*
032500     SET WK-X-NTF-IDX TO 1.
032600     PERFORM C100-FAILED-SWEEP-ONE-ENTRY
032700        THRU C199-FAILED-SWEEP-ONE-ENTRY-EX
032800        UNTIL WK-X-NTF-IDX > WK-N-NOTIFICATION-COUNT.
032900     DISPLAY "TRFVBCEN - FAILED SWEEP - SELECTED "
033000        WK-N-FAIL-SELECTED-CHARS
033100        " RESENT " WK-N-FAIL-RESENT-CHARS.
033200     DISPLAY "TRFVBCEN - FAILED SWEEP - STILL FAILED "
033300        WK-N-FAIL-STILL-FAILED-CHARS.
033400*
033500*================================================================*
033600 C099-FAILED-SWEEP-EX.
033700*================================================================*
033800     EXIT.
033900*
034000*-----------------------------------------------------------*
034100 C100-FAILED-SWEEP-ONE-ENTRY.
034200*-----------------------------------------------------------*
034300     MOVE WK-T-NTF-RECORD(WK-X-NTF-IDX) TO WK-BNKNTFY-RECORD.
034400     IF NTF-STATUS-FAILED
034500        PERFORM C110-TEST-FAILED-AGE
034600        THRU C119-TEST-FAILED-AGE-EX
034700        IF WK-C-AGE-ELIGIBLE
034800           ADD 1              TO WK-N-FAIL-SELECTED
034900           SET NTF-STATUS-PENDING TO TRUE
035000           MOVE ZERO          TO NTF-RETRY-COUNT
035100           PERFORM D000-ATTEMPT-SEND
035200              THRU D099-ATTEMPT-SEND-EX
035300           IF WK-C-OUTCOME-SENT
035400              ADD 1           TO WK-N-FAIL-RESENT
035500           ELSE
035600              ADD 1           TO WK-N-FAIL-STILL-FAILED
035700           END-IF
035800        END-IF
035900     END-IF.
036000     MOVE WK-BNKNTFY-RECORD  TO WK-T-NTF-RECORD(WK-X-NTF-IDX).
036100     SET WK-X-NTF-IDX UP BY 1.
036200*
036300*================================================================*
036400 C199-FAILED-SWEEP-ONE-ENTRY-EX.
036500*================================================================*
036600     EXIT.
036700*
036800*-----------------------------------------------------------*
036900 C110-TEST-FAILED-AGE.
037000*-----------------------------------------------------------*
037100     SET WK-C-AGE-NOT-ELIGIBLE TO TRUE.
037200     IF BNKNTFY-ATTEMPT-DATE < WK-C-RUN-TS-DATE
037300        SET WK-C-AGE-ELIGIBLE TO TRUE
037400     ELSE
037500        IF BNKNTFY-ATTEMPT-DATE = WK-C-RUN-TS-DATE
037600           MOVE WK-C-RUN-TS-TIME      TO WK-N-TIME-VALUE
037700           COMPUTE WK-N-RUN-MINUTES =
037800              WK-N-TIME-HH * 60 + WK-N-TIME-MM
037900           MOVE BNKNTFY-ATTEMPT-TIME  TO WK-N-TIME-VALUE
038000           COMPUTE WK-N-REC-MINUTES =
038100              WK-N-TIME-HH * 60 + WK-N-TIME-MM
038200           COMPUTE WK-N-ELAPSED-MINUTES =
038300              WK-N-RUN-MINUTES - WK-N-REC-MINUTES
038400           IF WK-N-ELAPSED-MINUTES >
038500              WK-N-FAILED-RETRY-DELAY
038600              SET WK-C-AGE-ELIGIBLE TO TRUE
038700           END-IF
038800        END-IF
038900     END-IF.
039000*
039100*================================================================*
039200 C119-TEST-FAILED-AGE-EX.
039300*================================================================*
039400     EXIT.
039500*
039600*-----------------------------------------------------------*
039700 D000-ATTEMPT-SEND.
039800*-----------------------------------------------------------*
039900     MOVE NTF-ID              TO WK-C-XBACS-NTF-ID.
040000     MOVE NTF-SIM-FAIL-FLAG   TO WK-C-XBACS-SIM-FAIL-FLAG.
040100     CALL "TRFXBACS"          USING WK-C-XBACS-RECORD.
040200     MOVE WK-C-RUN-TIMESTAMP  TO NTF-LAST-ATTEMPT-AT.
040300     IF WK-C-XBACS-ACCEPTED
040400        SET NTF-STATUS-SENT   TO TRUE
040500        SET WK-C-OUTCOME-SENT TO TRUE
040600        MOVE WK-C-XBACS-PROTOCOL  TO NTF-PROTOCOL
040700        MOVE WK-C-RUN-TIMESTAMP   TO NTF-SENT-AT
040800        MOVE SPACES           TO NTF-ERROR-MSG
040900     ELSE
041000        ADD 1                 TO NTF-RETRY-COUNT
041100        MOVE WK-C-XBACS-ERROR-MSG TO NTF-ERROR-MSG
041200        IF NTF-RETRY-COUNT >= WK-N-MAX-FAILED-ATTEMPTS
041300           SET NTF-STATUS-FAILED        TO TRUE
041400           SET WK-C-OUTCOME-MARKED-FAILED TO TRUE
041500        ELSE
041600           SET WK-C-OUTCOME-STILL-PENDING TO TRUE
041700        END-IF
041800     END-IF.
041900*
042000*================================================================*
042100 D099-ATTEMPT-SEND-EX.
042200*================================================================*
042300     EXIT.
042400*
042500*-----------------------------------------------------------*
042600 Z000-END-PROGRAM-ROUTINE.
042700*-----------------------------------------------------------*
042800     OPEN OUTPUT NOTIFOUT.
042900     IF NOT WK-C-SUCCESSFUL
043000        DISPLAY "TRFVBCEN - OPEN ERROR - NOTIFOUT (REWRITE)"
043100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
043200        PERFORM Y900-ABNORMAL-TERMINATION
043300     END-IF.
043400     SET WK-X-NTF-IDX TO 1.
043500     PERFORM Z100-WRITE-ONE-NOTIFICATION
043600        THRU Z199-WRITE-ONE-NOTIFICATION-EX
043700        UNTIL WK-X-NTF-IDX > WK-N-NOTIFICATION-COUNT.
043800     CLOSE NOTIFOUT.
043900*
044000*================================================================*
044100 Z099-END-PROGRAM-ROUTINE-EX.
044200*================================================================*
044300     EXIT.
044400*
044500*-----------------------------------------------------------*
044600 Z100-WRITE-ONE-NOTIFICATION.
044700*-----------------------------------------------------------*
044800     MOVE WK-T-NTF-RECORD(WK-X-NTF-IDX) TO WK-BNKNTFY-RECORD.
044900     WRITE WK-BNKNTFY-RECORD.
045000     SET WK-X-NTF-IDX UP BY 1.
045100*
045200*================================================================*
045300 Z199-WRITE-ONE-NOTIFICATION-EX.
045400*================================================================*
045500     EXIT.
045600*
045700*-----------------------------------------------------------*
045800 Y900-ABNORMAL-TERMINATION.
045900*-----------------------------------------------------------*
046000     GOBACK.
046100
046200
