000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVMIN.
000500 AUTHOR.         S CAMPOS.
000600 INSTALLATION.   RETAIL BANKING SYSTEMS - FUNDS TRANSFER.
000700 DATE-WRITTEN.   22 FEB 1995.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE THAT THE
001200*               REQUESTED TRANSFER AMOUNT MEETS THE SHOP'S
001300*               MINIMUM TRANSFER AMOUNT. THIS IS RULE 4 OF
001400*               THE TRANSFER VALIDATION CHAIN AND IS THE
001500*               LAST RULE APPLIED.
001600*
001700*    RETURN CODE:
001800*    00 - AMOUNT AT OR ABOVE MINIMUM
001900*    01 - AMOUNT BELOW MINIMUM
002000*
002100*=================================================================
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400* TAG    INIT    DATE        DESCRIPTION
002500* ------ ------- ----------  --------------------------------
002600* ORIG   SCAMPOS 22/02/1995  INITIAL VERSION - MINIMUM FIXED
002700*                            AT 1.00 PER SHOP POLICY.
002800* MIN005 PALMEID 19/01/1998  Y2K REVIEW - ROUTINE HOLDS NO
002900*                            DATE FIELDS, NO CHANGE REQUIRED.
003000* MIN009 MFARIAS 06/06/2003  ADD CALL-COUNT DIAGNOSTIC AREA TO
003100*                            MATCH THE SHOP STANDARD CALLED
003200*                            ROUTINE LAYOUT.
003300* MIN014 RDASILV 12/08/2009  NO LOGIC CHANGE - REFORMAT BANNER
003400*                            COMMENTS FOR THE NEW LISTING TOOL.
003500* MIN018 LNUNES  03/03/2016  REVIEWED FOR THE OUTBOX PROJECT,
003600*                            NO CHANGE REQUIRED TO THIS RULE.
003700*-----------------------------------------------------------*
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400*
005500*************************
005600 WORKING-STORAGE SECTION.
005700*************************
005800 01  FILLER                          PIC X(24)        VALUE
005900     "** PROGRAM TRFVMIN **".
006000*
006100* ------------------ PROGRAM WORKING STORAGE -------------------*
006200 01  WK-N-COUNTERS.
006300     05  WK-N-CALL-COUNT             PIC 9(07) COMP VALUE ZERO.
006400     05  FILLER                      PIC X(05).
006500*-----------------------------------------------------------*
006600* ALTERNATE VIEW - CALL COUNT IN CHARACTER FORM FOR THE
006700* TRACE DISPLAY WHEN THE SITE TRACE SWITCH IS ON.
006800*-----------------------------------------------------------*
006900 01  WK-N-COUNTERS-R REDEFINES WK-N-COUNTERS.
007000     05  WK-N-CALL-COUNT-CHARS       PIC X(07).
007100 01  WS-C-MINIMUM-AMOUNT             PIC S9(11)V99 VALUE 1.00.
007200*-----------------------------------------------------------*
007300* ALTERNATE VIEW - SHOP MINIMUM IN CHARACTER FORM FOR THE
007400* REJECTION TRACE DISPLAY.
007500*-----------------------------------------------------------*
007600 01  WS-C-MINIMUM-AMOUNT-R REDEFINES WS-C-MINIMUM-AMOUNT.
007700     05  WS-C-MINIMUM-AMOUNT-CHARS   PIC X(13).
007800 01  WS-TODAY-DATE                   PIC 9(08) VALUE ZERO.
007900*-----------------------------------------------------------*
008000* ALTERNATE VIEW - TODAY'S DATE BROKEN INTO CENTURY/YEAR/
008100* MONTH/DAY FOR THE STANDARD TRACE BANNER.
008200*-----------------------------------------------------------*
008300 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
008400     05  WS-TODAY-CC                 PIC 9(02).
008500     05  WS-TODAY-YY                 PIC 9(02).
008600     05  WS-TODAY-MM                 PIC 9(02).
008700     05  WS-TODAY-DD                 PIC 9(02).
008800*
008900****************
009000 LINKAGE SECTION.
009100****************
009200     COPY VMIN.
009300 EJECT
009400********************************************
009500 PROCEDURE DIVISION USING WK-C-VMIN-RECORD.
009600********************************************
009700 MAIN-MODULE.
009800     ADD 1                    TO WK-N-CALL-COUNT.
009900     PERFORM A000-PROCESS-CALLED-ROUTINE
010000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010100     GOBACK.
010200*
010300*-----------------------------------------------------------*
010400 A000-PROCESS-CALLED-ROUTINE.
010500*-----------------------------------------------------------*
010600     MOVE SPACES              TO WK-C-VMIN-REASON.
010700     SET WK-C-VMIN-PASSED     TO TRUE.
010800*
010900     IF WK-C-VMIN-AMOUNT < WS-C-MINIMUM-AMOUNT
011000        SET WK-C-VMIN-FAILED  TO TRUE
011100        MOVE "BELOW-MINIMUM-AMOUNT" TO WK-C-VMIN-REASON
011200        DISPLAY "TRFVMIN - BELOW MINIMUM - SHOP MINIMUM IS "
011300           WS-C-MINIMUM-AMOUNT-CHARS
011400     END-IF.
011500*
011600*=================================================================
011700 A099-PROCESS-CALLED-ROUTINE-EX.
011800*=================================================================
011900     EXIT.
