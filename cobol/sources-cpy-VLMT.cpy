000100* VLMT.CPYBK
000200*-----------------------------------------------------------*
000300* LINKAGE AREA FOR TRFVLMT - DAILY LIMIT VALIDATOR AND DAILY
000400* LIMIT ACCOUNTING SERVICE (VALIDATION CHAIN RULE 3 AND THE
000500* DAILY-LIMIT-CONTROL BOOKKEEPING).
000600*
000700* WK-C-VLMT-OPERATION DRIVES WHICH FUNCTION RUNS:
000800*   "CHK" - LOOK UP THE CURRENT DAILY TOTAL (CONTROL RECORD,
000900*           ELSE RECOMPUTE FROM TRANHIST) AND CHECK IT PLUS
001000*           THE REQUESTED AMOUNT AGAINST THE ACCOUNT LIMIT.
001100*   "UPD" - POST A COMPLETED TRANSFER: ADD THE AMOUNT TO THE
001200*           ACCOUNT'S CONTROL RECORD FOR THE DAY, BUMP THE
001300*           TRANSACTION COUNT, REFRESH LAST-UPDATED.
001400*   "END" - FLUSH THE IN-MEMORY CONTROL TABLE BACK OUT TO
001500*           THE DAYLIMIT FILE AT THE END OF THE RUN.
001600*-----------------------------------------------------------*
001700* HISTORY OF MODIFICATION:
001800*-----------------------------------------------------------*
001900* TAG    INIT    DATE        DESCRIPTION
002000* ------ ------- ----------  --------------------------------
002100* ORIG   JVILAR  19/11/1988  INITIAL VERSION.
002200* LMT011 PALMEID 02/04/1993  ADD THE "UPD" OPERATION SO THE
002300*                            CALLER NO LONGER HAS TO RE-READ
002400*                            THE CONTROL RECORD TO POST.
002500* LMT019 SCAMPOS 21/02/1995  ADD THE "END" OPERATION FOR THE
002600*                            NEW DEFERRED-WRITE TABLE DESIGN.
002700*-----------------------------------------------------------*
002800 01  WK-C-VLMT-RECORD.
002900     05  WK-C-VLMT-OPERATION          PIC X(03).
003000     05  WK-C-VLMT-INPUT.
003100         10  WK-C-VLMT-ACCT-ID        PIC 9(10).
003200         10  WK-C-VLMT-DATE           PIC 9(08).
003300         10  WK-C-VLMT-AMOUNT         PIC S9(11)V99.
003400         10  WK-C-VLMT-ACCT-LIMIT     PIC S9(11)V99.
003500         10  WK-C-VLMT-RUN-TIMESTAMP  PIC 9(14).
003600     05  WK-C-VLMT-OUTPUT.
003700         10  WK-C-VLMT-RETURN-CODE    PIC X(02).
003800             88  WK-C-VLMT-PASSED           VALUE "00".
003900             88  WK-C-VLMT-FAILED           VALUE "01".
004000         10  WK-C-VLMT-REASON         PIC X(30).
004100         10  WK-C-VLMT-CURRENT-TOTAL  PIC S9(11)V99.
004200         10  FILLER                   PIC X(05).
