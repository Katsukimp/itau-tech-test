000100* BNKCMWS.CPYBK
000200*-----------------------------------------------------------*
000300* COMMON WORK STORAGE - FILE STATUS CONDITIONS
000400* COPY THIS MEMBER INTO WK-C-COMMON OF EVERY PROGRAM IN THE
000500* TRANSFER PROCESSING SUITE SO THAT EVERY CALLED ROUTINE
000600* TESTS FILE STATUS THE SAME WAY.
000700*-----------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------*
001000* TAG    INIT    DATE        DESCRIPTION
001100* ------ ------- ----------  --------------------------------
001200* ORIG   RBODEAU 11/04/1984  INITIAL VERSION - LIFTED FROM
001300*                            THE ASCMWS COMMON AREA USED BY
001400*                            THE REMITTANCE SUITE.
001500* BNK001 RBODEAU 02/09/1986  ADD WK-C-DUPLICATE-KEY CONDITION
001600*                            FOR THE IDEMPOTENCY TABLE LOADS.
001700* BNK004 RDASILV 16/08/2006  ADD THE TIMESTAMP REDEFINES SO
001800*                            THE BATCH DRIVER CAN SPLIT THE
001900*                            RUN TIMESTAMP BACK INTO DATE AND
002000*                            TIME WITHOUT A SEPARATE ACCEPT.
002100*-----------------------------------------------------------*
002200 05  WK-C-FILE-STATUS            PIC X(02).
002300     88  WK-C-SUCCESSFUL                  VALUE "00".
002400     88  WK-C-DUPLICATE-KEY               VALUE "22".
002500     88  WK-C-RECORD-NOT-FOUND            VALUE "23".
002600     88  WK-C-END-OF-FILE                 VALUE "10".
002700 05  WK-C-RUN-DATE                PIC 9(08).
002800 05  WK-C-RUN-TIME                PIC 9(06).
002900 05  WK-C-RUN-TIMESTAMP           PIC 9(14).
003000*-----------------------------------------------------------*
003100* ALTERNATE VIEW - RUN TIMESTAMP SPLIT BACK INTO ITS DATE
003200* AND TIME PORTIONS, USED BY THE BATCH DRIVER TO STAMP
003300* TRANSACTION AND CONTROL RECORDS.
003400*-----------------------------------------------------------*
003500 05  WK-C-RUN-TIMESTAMP-R REDEFINES WK-C-RUN-TIMESTAMP.
003600     10  WK-C-RUN-TS-DATE         PIC 9(08).
003700     10  WK-C-RUN-TS-TIME         PIC 9(06).
