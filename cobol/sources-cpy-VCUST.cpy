000100* VCUST.CPYBK
000200*-----------------------------------------------------------*
000300* LINKAGE AREA FOR TRFVCUST - CUSTOMER LOOKUP CALLED ROUTINE.
000400*-----------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*-----------------------------------------------------------*
000700* TAG    INIT    DATE        DESCRIPTION
000800* ------ ------- ----------  --------------------------------
000900* ORIG   HLOUREN 14/02/1985  INITIAL VERSION.
001000* CST008 PALMEID 08/05/1994  ADD CUST-EMAIL AND CUST-PHONE TO
001100*                            THE OUTPUT AREA TO MATCH THE NEW
001200*                            FIELDS ON THE CUSTOMER MASTER.
001300*-----------------------------------------------------------*
001400 01  WK-C-VCUST-RECORD.
001500     05  WK-C-VCUST-INPUT.
001600         10  WK-C-VCUST-CUST-ID       PIC 9(10).
001700     05  WK-C-VCUST-OUTPUT.
001800         10  WK-C-VCUST-FOUND-FLAG    PIC X(01).
001900             88  WK-C-VCUST-FOUND            VALUE "Y".
002000             88  WK-C-VCUST-NOT-FOUND        VALUE "N".
002100         10  WK-C-VCUST-NAME          PIC X(40).
002200         10  WK-C-VCUST-CPF           PIC X(14).
002300         10  WK-C-VCUST-EMAIL         PIC X(40).
002400         10  WK-C-VCUST-PHONE         PIC X(16).
002500         10  FILLER                   PIC X(05).
