000100* BNKCUST.CPYBK
000200*-----------------------------------------------------------*
000300* CUSTOMER MASTER RECORD - CUSTOMERS FILE
000400* ONE RECORD PER RETAIL CUSTOMER. THE SOURCE ACCOUNT OWNER'S
000500* CUST-ID IS THE SAME ID SPACE AS THE PAYING ACCOUNT.
000600*-----------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------*
000900* TAG    INIT    DATE        DESCRIPTION
001000* ------ ------- ----------  --------------------------------
001100* ORIG   HLOUREN 14/02/1985  INITIAL VERSION.
001200* CUS009 PALMEID 08/05/1994  ADD CUST-EMAIL AND CUST-PHONE
001300*                            FOR THE NEW STATEMENT-BY-MAIL
001400*                            OPT-OUT PROGRAM.
001500* CUS015 MFARIAS 21/06/1999  Y2K REVIEW - NO DATE FIELDS ON
001600*                            THIS RECORD, NO CHANGE REQUIRED.
001700*-----------------------------------------------------------*
001800 01  WK-BNKCUST-RECORD.
001900     05  CUST-ID                  PIC 9(10).
002000     05  CUST-NAME                PIC X(40).
002100     05  CUST-CPF                 PIC X(14).
002200     05  CUST-EMAIL               PIC X(40).
002300     05  CUST-PHONE               PIC X(16).
002400     05  FILLER                   PIC X(30).
002500*-----------------------------------------------------------*
002600* ALTERNATE VIEW - CPF BROKEN INTO ITS PUNCTUATED GROUPS FOR
002700* THE TAX-ID CHECK-DIGIT ROUTINE.
002800*-----------------------------------------------------------*
002900 01  WK-BNKCUST-CPF-R REDEFINES WK-BNKCUST-RECORD.
003000     05  FILLER                   PIC X(50).
003100     05  BNKCUST-CPF-PART1        PIC X(03).
003200     05  BNKCUST-CPF-DOT1         PIC X(01).
003300     05  BNKCUST-CPF-PART2        PIC X(03).
003400     05  BNKCUST-CPF-DOT2         PIC X(01).
003500     05  BNKCUST-CPF-PART3        PIC X(03).
003600     05  BNKCUST-CPF-DASH         PIC X(01).
003700     05  BNKCUST-CPF-PART4        PIC X(02).
003800     05  FILLER                   PIC X(86).
003900*-----------------------------------------------------------*
004000* ALTERNATE VIEW - NAME SPLIT FOR THE SURNAME SEARCH INDEX
004100* USED BY THE BRANCH ENQUIRY SCREENS.
004200*-----------------------------------------------------------*
004300 01  WK-BNKCUST-NAME-R REDEFINES WK-BNKCUST-RECORD.
004400     05  FILLER                   PIC X(10).
004500     05  BNKCUST-NAME-GIVEN       PIC X(25).
004600     05  BNKCUST-NAME-SURNAME     PIC X(15).
004700     05  FILLER                   PIC X(100).
