000100* VACT.CPYBK
000200*-----------------------------------------------------------*
000300* LINKAGE AREA FOR TRFVACT - ACCOUNT ACTIVE VALIDATOR
000400* (VALIDATION CHAIN RULE 1).
000500*-----------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------*
000800* TAG    INIT    DATE        DESCRIPTION
000900* ------ ------- ----------  --------------------------------
001000* ORIG   SCAMPOS 21/02/1995  INITIAL VERSION.
001100*-----------------------------------------------------------*
001200 01  WK-C-VACT-RECORD.
001300     05  WK-C-VACT-INPUT.
001400         10  WK-C-VACT-SOURCE-STATUS  PIC X(08).
001500         10  WK-C-VACT-DEST-STATUS    PIC X(08).
001600     05  WK-C-VACT-OUTPUT.
001700         10  WK-C-VACT-RETURN-CODE    PIC X(02).
001800             88  WK-C-VACT-PASSED           VALUE "00".
001900             88  WK-C-VACT-FAILED           VALUE "01".
002000         10  WK-C-VACT-REASON         PIC X(30).
002100         10  FILLER                   PIC X(05).
