000100* VMIN.CPYBK
000200*-----------------------------------------------------------*
000300* LINKAGE AREA FOR TRFVMIN - MINIMUM TRANSFER AMOUNT
000400* VALIDATOR (VALIDATION CHAIN RULE 4 - CONFIGURATION).
000500*-----------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------*
000800* TAG    INIT    DATE        DESCRIPTION
000900* ------ ------- ----------  --------------------------------
001000* ORIG   SCAMPOS 21/02/1995  INITIAL VERSION.
001100*-----------------------------------------------------------*
001200 01  WK-C-VMIN-RECORD.
001300     05  WK-C-VMIN-INPUT.
001400         10  WK-C-VMIN-AMOUNT         PIC S9(11)V99.
001500     05  WK-C-VMIN-OUTPUT.
001600         10  WK-C-VMIN-RETURN-CODE    PIC X(02).
001700             88  WK-C-VMIN-PASSED           VALUE "00".
001800             88  WK-C-VMIN-FAILED           VALUE "01".
001900         10  WK-C-VMIN-REASON         PIC X(30).
002000         10  FILLER                   PIC X(05).
