000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVCUST.
000500 AUTHOR.         H LOUREN.
000600 INSTALLATION.   RETAIL BANKING SYSTEMS - FUNDS TRANSFER.
000700 DATE-WRITTEN.   14 FEB 1985.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS PROGRAM SERVES AS THE COMMON CUSTOMER
001200*               LOOKUP ROUTINE FOR THE FUNDS TRANSFER SUITE.
001300*               THE CUSTOMER MASTER IS LOADED INTO A TABLE ON
001400*               THE FIRST CALL OF A RUN AND IS SEARCHED ON
001500*               EVERY CALL THEREAFTER SO THE TRANSFER DRIVER
001600*               DOES NOT HAVE TO RE-OPEN CUSTOMERS PER REQUEST.
001700*
001800*    RETURN FLAG:
001900*    Y - CUSTOMER FOUND, OUTPUT AREA FILLED
002000*    N - CUSTOMER NOT ON FILE
002100*
002200*=================================================================
002300* HISTORY OF MODIFICATION:
002400*=================================================================
002500* TAG    INIT    DATE        DESCRIPTION
002600* ------ ------- ----------  --------------------------------
002700* ORIG   HLOUREN 14/02/1985  INITIAL VERSION.
002800* CST009 PALMEID 08/05/1994  ADD CUST-EMAIL AND CUST-PHONE TO
002900*                            THE OUTPUT AREA TO MATCH THE NEW
003000*                            FIELDS ON THE CUSTOMER MASTER.
003100* CST013 MFARIAS 03/12/1998  Y2K REVIEW - NO DATE FIELDS ON
003200*                            THIS RECORD, NO CHANGE REQUIRED.
003300* CST018 SCAMPOS 21/02/1995  LOAD CUSTOMERS INTO A WORKING
003400*                            STORAGE TABLE ON THE FIRST CALL
003500*                            INSTEAD OF OPENING/CLOSING THE
003600*                            FILE ON EVERY CALL - CUT THE
003700*                            TRANSFER BATCH RUN TIME IN HALF.
003800* CST024 RDASILV 07/07/2004  RAISE THE TABLE SIZE FROM 20000
003900*                            TO 50000 ENTRIES - CUSTOMER BASE
004000*                            GROWTH PROJECT.
004100* CST029 LNUNES  11/10/2012  NO LOGIC CHANGE - REFORMAT BANNER
004200*                            COMMENTS FOR THE NEW LISTING TOOL.
004300* CST034 FTEIXEI 19/03/2020  REVIEWED FOR THE OUTBOX PROJECT,
004400*                            NO CHANGE REQUIRED TO THIS RULE.
004500*-----------------------------------------------------------*
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT CUSTOMERS   ASSIGN TO CUSTOMERS
005800        ORGANIZATION IS SEQUENTIAL
005900        FILE STATUS IS WK-C-FILE-STATUS.
006000*
006100***************
006200 DATA DIVISION.
006300***************
006400 FILE SECTION.
006500*
006600 FD  CUSTOMERS
006700     LABEL RECORDS ARE OMITTED
006800     DATA RECORD IS WK-BNKCUST-RECORD.
006900     COPY BNKCUST.
007000*
007100*************************
007200 WORKING-STORAGE SECTION.
007300*************************
007400 01  FILLER                          PIC X(24)        VALUE
007500     "** PROGRAM TRFVCUST **".
007600*
007700 01  WK-C-COMMON.
007800     COPY BNKCMWS.
007900*
008000* ------------------ PROGRAM WORKING STORAGE -------------------*
008100 01  WK-C-WORK-AREA.
008200     05  WK-C-TABLE-LOADED-SW        PIC X(01)  VALUE "N".
008300         88  WK-C-TABLE-LOADED                  VALUE "Y".
008400     05  FILLER                      PIC X(05).
008500*
008600 01  WK-N-COUNTERS.
008700     05  WK-N-CUSTOMER-COUNT         PIC 9(08) COMP VALUE ZERO.
008800     05  WK-N-SEARCH-IDX             PIC 9(08) COMP VALUE ZERO.
008900     05  FILLER                      PIC X(05).
009000*-----------------------------------------------------------*
009100* ALTERNATE VIEW - COUNTERS IN CHARACTER FORM FOR THE
009200* END-OF-LOAD TRACE DISPLAY.
009300*-----------------------------------------------------------*
009400 01  WK-N-COUNTERS-R REDEFINES WK-N-COUNTERS.
009500     05  WK-N-CUSTOMER-COUNT-CHARS   PIC X(08).
009600     05  WK-N-SEARCH-IDX-CHARS       PIC X(08).
009700*
009800* ---------- CUSTOMER MASTER TABLE (LOADED ONCE PER RUN) --------*
009900 01  WK-T-CUSTOMER-TABLE.
010000     05  WK-T-CUSTOMER-ENTRY OCCURS 50000 TIMES
010100                             INDEXED BY WK-X-CUST-IDX.
010200         10  WK-T-CUST-ID             PIC 9(10).
010300         10  WK-T-CUST-NAME           PIC X(40).
010400         10  WK-T-CUST-CPF            PIC X(14).
010500         10  WK-T-CUST-EMAIL          PIC X(40).
010600         10  WK-T-CUST-PHONE          PIC X(16).
010700         10  FILLER               PIC X(06).
010800*
010900****************
011000 LINKAGE SECTION.
011100****************
011200     COPY VCUST.
011300 EJECT
011400*********************************************
011500 PROCEDURE DIVISION USING WK-C-VCUST-RECORD.
011600*********************************************
011700 MAIN-MODULE.
011800     IF NOT WK-C-TABLE-LOADED
011900        PERFORM A000-START-PROGRAM-ROUTINE
012000           THRU A999-START-PROGRAM-ROUTINE-EX
012100     END-IF.
012200     PERFORM B000-MAIN-PROCESSING
012300        THRU B999-MAIN-PROCESSING-EX.
012400     GOBACK.
012500*
012600*-----------------------------------------------------------*
012700 A000-START-PROGRAM-ROUTINE.
012800*-----------------------------------------------------------*
012900     OPEN INPUT CUSTOMERS.
013000     IF NOT WK-C-SUCCESSFUL
013100        DISPLAY "TRFVCUST - OPEN ERROR - CUSTOMERS"
013200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013300        PERFORM Y900-ABNORMAL-TERMINATION
013400     END-IF.
013500     MOVE ZERO              TO WK-N-CUSTOMER-COUNT.
013600     READ CUSTOMERS
013700        AT END SET WK-C-END-OF-FILE TO TRUE.
013800     PERFORM A100-LOAD-CUSTOMER-TABLE
013900        THRU A199-LOAD-CUSTOMER-TABLE-EX
014000        UNTIL WK-C-END-OF-FILE.
014100     CLOSE CUSTOMERS.
014200     SET WK-C-TABLE-LOADED  TO TRUE.
014300     DISPLAY "TRFVCUST - CUSTOMER TABLE LOADED - "
014400        WK-N-CUSTOMER-COUNT-CHARS " ENTRIES".
014500*
014600*================================================================*
014700 A999-START-PROGRAM-ROUTINE-EX.
014800*================================================================*
014900     EXIT.
015000*
015100*-----------------------------------------------------------*
015200 A100-LOAD-CUSTOMER-TABLE.
015300*-----------------------------------------------------------*
015400     ADD 1                  TO WK-N-CUSTOMER-COUNT.
015500     IF WK-N-CUSTOMER-COUNT > 50000
015600        DISPLAY "TRFVCUST - CUSTOMER TABLE FULL AT 50000"
015700        PERFORM Y900-ABNORMAL-TERMINATION
015800     END-IF.
015900     SET WK-X-CUST-IDX TO WK-N-CUSTOMER-COUNT.
016000     MOVE CUST-ID    TO WK-T-CUST-ID   (WK-X-CUST-IDX).
016100     MOVE CUST-NAME  TO WK-T-CUST-NAME (WK-X-CUST-IDX).
016200     MOVE CUST-CPF   TO WK-T-CUST-CPF  (WK-X-CUST-IDX).
016300     MOVE CUST-EMAIL TO WK-T-CUST-EMAIL(WK-X-CUST-IDX).
016400     MOVE CUST-PHONE TO WK-T-CUST-PHONE(WK-X-CUST-IDX).
016500     READ CUSTOMERS
016600        AT END SET WK-C-END-OF-FILE TO TRUE.
016700*
016800*================================================================*
016900 A199-LOAD-CUSTOMER-TABLE-EX.
017000*================================================================*
017100     EXIT.
017200*
017300*-----------------------------------------------------------*
017400 B000-MAIN-PROCESSING.
017500*-----------------------------------------------------------*
017600     INITIALIZE WK-C-VCUST-OUTPUT.
017700     SET WK-C-VCUST-NOT-FOUND TO TRUE.
017800     MOVE 1                 TO WK-N-SEARCH-IDX.
017900     PERFORM B100-SEARCH-CUSTOMER-TABLE
018000        THRU B199-SEARCH-CUSTOMER-TABLE-EX
018100        UNTIL WK-N-SEARCH-IDX > WK-N-CUSTOMER-COUNT
018200           OR WK-C-VCUST-FOUND.
018300*
018400*================================================================*
018500 B999-MAIN-PROCESSING-EX.
018600*================================================================*
018700     EXIT.
018800*
018900*-----------------------------------------------------------*
019000 B100-SEARCH-CUSTOMER-TABLE.
019100*-----------------------------------------------------------*
019200     SET WK-X-CUST-IDX TO WK-N-SEARCH-IDX.
019300     IF WK-T-CUST-ID(WK-X-CUST-IDX) = WK-C-VCUST-CUST-ID
019400        SET WK-C-VCUST-FOUND  TO TRUE
019500        MOVE WK-T-CUST-NAME  (WK-X-CUST-IDX) TO WK-C-VCUST-NAME
019600        MOVE WK-T-CUST-CPF   (WK-X-CUST-IDX) TO WK-C-VCUST-CPF
019700        MOVE WK-T-CUST-EMAIL (WK-X-CUST-IDX) TO WK-C-VCUST-EMAIL
019800        MOVE WK-T-CUST-PHONE (WK-X-CUST-IDX) TO WK-C-VCUST-PHONE
019900     ELSE
020000        ADD 1               TO WK-N-SEARCH-IDX
020100     END-IF.
020200*
020300*================================================================*
020400 B199-SEARCH-CUSTOMER-TABLE-EX.
020500*================================================================*
020600     EXIT.
020700*
020800*-----------------------------------------------------------*
020900 Y900-ABNORMAL-TERMINATION.
021000*-----------------------------------------------------------*
021100     GOBACK.
