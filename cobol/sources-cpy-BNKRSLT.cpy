000100* BNKRSLT.CPYBK
000200*-----------------------------------------------------------*
000300* TRANSFER RESULT RECORD - RESULTS FILE (OUTPUT)
000400* ONE RECORD PER TRANSFER REQUEST READ, SUCCESS OR REJECTED,
000500* WRITTEN BY TRFXBTCH.
000600*-----------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------*
000900* TAG    INIT    DATE        DESCRIPTION
001000* ------ ------- ----------  --------------------------------
001100* ORIG   JVILAR  03/09/1987  INITIAL VERSION.
001200* RSL012 PALMEID 16/10/1994  ADD RSP-SOURCE-CUST-NAME SO THE
001300*                            OPERATIONS RECONCILIATION PRINT
001400*                            DOES NOT NEED A SEPARATE LOOKUP.
001500*-----------------------------------------------------------*
001600 01  WK-BNKRSLT-RECORD.
001700     05  RSP-TXN-ID                PIC 9(10).
001800     05  RSP-STATUS                PIC X(10).
001900         88  RSP-STATUS-SUCCESS           VALUE "SUCCESS   ".
002000         88  RSP-STATUS-REJECTED          VALUE "REJECTED  ".
002100     05  RSP-REASON                PIC X(30).
002200     05  RSP-SOURCE-ACCT-NUMBER    PIC X(12).
002300     05  RSP-SOURCE-CUST-NAME      PIC X(40).
002400     05  RSP-DEST-ACCT-NUMBER      PIC X(12).
002500     05  RSP-AMOUNT                PIC S9(11)V99.
002600     05  RSP-DATE                  PIC 9(14).
002700     05  FILLER                    PIC X(09).
002800*-----------------------------------------------------------*
002900* ALTERNATE VIEW - TRANSACTION TIMESTAMP SPLIT INTO DATE AND
003000* TIME FOR THE END-OF-RUN CONTROL REPORT.
003100*-----------------------------------------------------------*
003200 01  WK-BNKRSLT-DATE-R REDEFINES WK-BNKRSLT-RECORD.
003300     05  FILLER                    PIC X(127).
003400     05  BNKRSLT-DATE-DATE         PIC 9(08).
003500     05  BNKRSLT-DATE-TIME         PIC 9(06).
003600     05  FILLER                    PIC X(09).
003700*-----------------------------------------------------------*
003800* ALTERNATE VIEW - CHARACTER FORM OF THE AMOUNT FOR THE
003900* REJECTION-REASON LISTING.
004000*-----------------------------------------------------------*
004100 01  WK-BNKRSLT-AMT-R REDEFINES WK-BNKRSLT-RECORD.
004200     05  FILLER                    PIC X(114).
004300     05  BNKRSLT-AMOUNT-CHARS      PIC X(13).
004400     05  FILLER                    PIC X(23).
004500*-----------------------------------------------------------*
004600* ALTERNATE VIEW - CUSTOMER NAME TRUNCATED TO 20 BYTES FOR
004700* THE NARROW-COLUMN TELLER DISPLAY.
004800*-----------------------------------------------------------*
004900 01  WK-BNKRSLT-NAME-R REDEFINES WK-BNKRSLT-RECORD.
005000     05  FILLER                    PIC X(62).
005100     05  BNKRSLT-NAME-SHORT        PIC X(20).
005200     05  FILLER                    PIC X(68).
