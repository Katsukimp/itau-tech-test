000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVACT.
000500 AUTHOR.         S CAMPOS.
000600 INSTALLATION.   RETAIL BANKING SYSTEMS - FUNDS TRANSFER.
000700 DATE-WRITTEN.   21 FEB 1995.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE THAT BOTH
001200*               THE SOURCE AND DESTINATION ACCOUNTS OF A
001300*               FUNDS TRANSFER ARE IN ACTIVE STATUS. THIS IS
001400*               RULE 1 OF THE TRANSFER VALIDATION CHAIN AND
001500*               DOES NOT LOOK AT THE TRANSFER AMOUNT.
001600*
001700*    RETURN CODE:
001800*    00 - BOTH ACCOUNTS ACTIVE
001900*    01 - ONE OR BOTH ACCOUNTS INACTIVE
002000*
002100*=================================================================
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400* TAG    INIT    DATE        DESCRIPTION
002500* ------ ------- ----------  --------------------------------
002600* ORIG   SCAMPOS 21/02/1995  INITIAL VERSION.
002700* ACT003 SCAMPOS 14/08/1995  CORRECT REASON TEXT SPELLING
002800*                            REPORTED BY OPERATIONS QA.
002900* ACT006 PALMEID 30/06/1997  ENSURE RETURN AREA IS INITIALIZED
003000*                            ON EVERY CALL, NOT JUST THE FIRST
003100*                            ONE - RAISED BY BATCH AUDIT.
003200* ACT009 MFARIAS 22/09/1998  Y2K REVIEW - ROUTINE HOLDS NO
003300*                            DATE FIELDS, NO CHANGE REQUIRED.
003400* ACT014 RDASILV 11/03/2002  ADD CALL-COUNT DIAGNOSTIC AREA TO
003500*                            MATCH THE SHOP STANDARD CALLED
003600*                            ROUTINE LAYOUT.
003700* ACT019 LNUNES  09/07/2008  DISPLAY BOTH INPUT STATUS VALUES
003800*                            WHEN THE ROUTINE FAILS, TO SPEED
003900*                            UP PRODUCTION SUPPORT TRIAGE.
004000* ACT025 FTEIXEI 04/11/2013  NO LOGIC CHANGE - REFORMAT BANNER
004100*                            COMMENTS FOR THE NEW LISTING TOOL.
004200* ACT031 RDASILV 19/05/2019  REVIEWED FOR THE OUTBOX PROJECT,
004300*                            NO CHANGE REQUIRED TO THIS RULE.
004400*-----------------------------------------------------------*
004500 EJECT
004600**********************
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005300*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600*
005700***************
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.
006100*
006200*************************
006300 WORKING-STORAGE SECTION.
006400*************************
006500 01  FILLER                          PIC X(24)        VALUE
006600     "** PROGRAM TRFVACT **".
006700*
006800* ------------------ PROGRAM WORKING STORAGE -------------------*
006900 01  WK-N-COUNTERS.
007000     05  WK-N-CALL-COUNT             PIC 9(07) COMP VALUE ZERO.
007100     05  FILLER                      PIC X(05).
007200*-----------------------------------------------------------*
007300* ALTERNATE VIEW - CALL COUNT IN CHARACTER FORM FOR THE
007400* TRACE DISPLAY WHEN THE SITE TRACE SWITCH IS ON.
007500*-----------------------------------------------------------*
007600 01  WK-N-COUNTERS-R REDEFINES WK-N-COUNTERS.
007700     05  WK-N-CALL-COUNT-CHARS       PIC X(07).
007800 01  WK-C-STATUS-PAIR.
007900     05  WK-C-STATUS-PAIR-SOURCE     PIC X(08).
008000     05  WK-C-STATUS-PAIR-DEST       PIC X(08).
008100*-----------------------------------------------------------*
008200* ALTERNATE VIEW - BOTH STATUS BYTES TOGETHER FOR A SINGLE
008300* ONE-SHOT DISPLAY LINE ON FAILURE.
008400*-----------------------------------------------------------*
008500 01  WK-C-STATUS-PAIR-R REDEFINES WK-C-STATUS-PAIR.
008600     05  WK-C-STATUS-PAIR-CHARS      PIC X(16).
008700 01  WS-TODAY-DATE                   PIC 9(08) VALUE ZERO.
008800*-----------------------------------------------------------*
008900* ALTERNATE VIEW - TODAY'S DATE BROKEN INTO CENTURY/YEAR/
009000* MONTH/DAY FOR THE STANDARD TRACE BANNER.
009100*-----------------------------------------------------------*
009200 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
009300     05  WS-TODAY-CC                 PIC 9(02).
009400     05  WS-TODAY-YY                 PIC 9(02).
009500     05  WS-TODAY-MM                 PIC 9(02).
009600     05  WS-TODAY-DD                 PIC 9(02).
009700*
009800****************
009900 LINKAGE SECTION.
010000****************
010100     COPY VACT.
010200 EJECT
010300********************************************
010400 PROCEDURE DIVISION USING WK-C-VACT-RECORD.
010500********************************************
010600 MAIN-MODULE.
010700     ADD 1                    TO WK-N-CALL-COUNT.
010800     PERFORM A000-PROCESS-CALLED-ROUTINE
010900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011000     GOBACK.
011100*
011200*-----------------------------------------------------------*
011300 A000-PROCESS-CALLED-ROUTINE.
011400*-----------------------------------------------------------*
011500     MOVE SPACES              TO WK-C-VACT-REASON.
011600     SET WK-C-VACT-PASSED     TO TRUE.
011700*
011800     MOVE WK-C-VACT-SOURCE-STATUS TO WK-C-STATUS-PAIR-SOURCE.
011900     MOVE WK-C-VACT-DEST-STATUS   TO WK-C-STATUS-PAIR-DEST.
012000*
012100     IF WK-C-VACT-SOURCE-STATUS NOT = "ACTIVE  "
012200        OR WK-C-VACT-DEST-STATUS NOT = "ACTIVE  "
012300        SET WK-C-VACT-FAILED  TO TRUE
012400        MOVE "INACTIVE-ACCOUNT" TO WK-C-VACT-REASON
012500        DISPLAY "TRFVACT - INACTIVE ACCOUNT - "
012600           WK-C-STATUS-PAIR-CHARS
012700     END-IF.
012800*
012900*=================================================================
013000 A099-PROCESS-CALLED-ROUTINE-EX.
013100*=================================================================
013200     EXIT.
