000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFXIDEM.
000500 AUTHOR.         P ALMEIDA.
000600 INSTALLATION.   RETAIL BANKING SYSTEMS - FUNDS TRANSFER.
000700 DATE-WRITTEN.   09 MAY 1994.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS PROGRAM OWNS THE IDEMPOTENCY KEY TABLE
001200*               FOR THE FUNDS TRANSFER SUITE. A CALLER
001300*               SUPPLIED IDEMPOTENCY KEY THAT HAS ALREADY
001400*               BEEN REGISTERED ON A PRIOR RUN (OR EARLIER
001500*               IN THIS RUN) MUST NOT BE PROCESSED A SECOND
001600*               TIME. A BLANK KEY MEANS THE CALLER DID NOT
001700*               SUPPLY ONE AND THE DUPLICATE CHECK DOES NOT
001800*               APPLY.
001900*
002000*               WK-C-XIDEM-OPERATION SELECTS THE FUNCTION:
002100*               "CHK" - IS THE KEY NON-BLANK AND NOT ALREADY
002200*                       ON THE TABLE.
002300*               "REG" - REGISTER THE KEY AGAINST THE NEW
002400*                       TRANSACTION ID.
002500*               "LKP" - RETURN THE TRANSACTION ID PREVIOUSLY
002600*                       REGISTERED AGAINST THE KEY (USED TO
002700*                       BUILD THE DUPLICATE-TRANSACTION
002800*                       EXCEPTION REPORT LINE).
002900*               "END" - FLUSH THE IN-MEMORY KEY TABLE BACK
003000*                       OUT TO THE IDEMPOT FILE.
003100*
003200*=================================================================
003300* HISTORY OF MODIFICATION:
003400*=================================================================
003500* TAG    INIT    DATE        DESCRIPTION
003600* ------ ------- ----------  --------------------------------
003700* ORIG   PALMEID 09/05/1994  INITIAL VERSION - DUPLICATE
003800*                            SUBMISSION KEY REGISTER.
003900* IDM006 SCAMPOS 21/02/1995  LOAD IDEMPOT INTO A WORKING
004000*                            STORAGE TABLE ON THE FIRST CALL
004100*                            AND DEFER THE WRITE-BACK TO THE
004200*                            NEW "END" OPERATION, TO MATCH
004300*                            THE DAILY LIMIT TABLE DESIGN.
004400* IDM011 MFARIAS 26/08/1999  Y2K REVIEW - ROUTINE HOLDS NO
004500*                            DATE FIELDS, NO CHANGE REQUIRED.
004600* IDM015 RDASILV 14/05/2007  ADD THE "LKP" OPERATION SO THE
004700*                            EXCEPTION REPORT CAN SHOW THE
004800*                            ORIGINAL TRANSACTION ID WITHOUT
004900*                            RE-READING IDEMPOT.
005000* IDM020 LNUNES  08/09/2016  RAISE THE KEY TABLE SIZE TO
005100*                            50000 ENTRIES TO MATCH THE
005200*                            CUSTOMER TABLE GROWTH PROJECT.
005300*-----------------------------------------------------------*
005400 EJECT
005500**********************
005600 ENVIRONMENT DIVISION.
005700**********************
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.  IBM-AS400.
006000 OBJECT-COMPUTER.  IBM-AS400.
006100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
006200*
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT IDEMPOT     ASSIGN TO IDEMPOT
006600        ORGANIZATION IS SEQUENTIAL
006700        FILE STATUS IS WK-C-FILE-STATUS.
006800*
006900***************
007000 DATA DIVISION.
007100***************
007200 FILE SECTION.
007300*
007400 FD  IDEMPOT
007500     LABEL RECORDS ARE OMITTED
007600     DATA RECORD IS WK-BNKIDEM-RECORD.
007700     COPY BNKIDEM.
007800*
007900*************************
008000 WORKING-STORAGE SECTION.
008100*************************
008200 01  FILLER                          PIC X(24)        VALUE
008300     "** PROGRAM TRFXIDEM **".
008400*
008500 01  WK-C-COMMON.
008600     COPY BNKCMWS.
008700*
008800* ------------------ PROGRAM WORKING STORAGE -------------------*
008900 01  WK-C-WORK-AREA.
009000     05  WK-C-TABLE-LOADED-SW        PIC X(01)  VALUE "N".
009100         88  WK-C-TABLE-LOADED                  VALUE "Y".
009200     05  WK-C-ENTRY-FOUND-SW         PIC X(01)  VALUE "N".
009300         88  WK-C-ENTRY-FOUND                   VALUE "Y".
009400         88  WK-C-ENTRY-NOT-FOUND               VALUE "N".
009500     05  FILLER                      PIC X(05).
009600*
009700 01  WK-N-COUNTERS.
009800     05  WK-N-KEY-COUNT              PIC 9(08) COMP VALUE ZERO.
009900     05  FILLER                      PIC X(05).
010000*-----------------------------------------------------------*
010100* ALTERNATE VIEW - KEY COUNT IN CHARACTER FORM FOR THE
010200* END-OF-LOAD TRACE DISPLAY.
010300*-----------------------------------------------------------*
010400 01  WK-N-COUNTERS-R REDEFINES WK-N-COUNTERS.
010500     05  WK-N-KEY-COUNT-CHARS        PIC X(08).
010600*
010700* --------- IDEMPOTENCY KEY TABLE (FLUSHED AT "END") ------------*
010800 01  WK-T-KEY-TABLE.
010900     05  WK-T-KEY-ENTRY OCCURS 50000 TIMES
011000                        INDEXED BY WK-X-KEY-IDX.
011100         10  WK-T-KEY-VALUE            PIC X(36).
011200         10  WK-T-KEY-TXN-ID           PIC 9(10).
011300         10  FILLER               PIC X(10).
011400*
011500****************
011600 LINKAGE SECTION.
011700****************
011800     COPY XIDEM.
011900 EJECT
012000*********************************************
012100 PROCEDURE DIVISION USING WK-C-XIDEM-RECORD.
012200*********************************************
012300 MAIN-MODULE.
012400     IF NOT WK-C-TABLE-LOADED
012500        PERFORM A000-START-PROGRAM-ROUTINE
012600           THRU A999-START-PROGRAM-ROUTINE-EX
012700     END-IF.
012800     PERFORM C000-VALIDATE-OPERATION
012900        THRU C099-VALIDATE-OPERATION-EX.
013000     GOBACK.
013100*
013200*-----------------------------------------------------------*
013300 A000-START-PROGRAM-ROUTINE.
013400*-----------------------------------------------------------*
013500     OPEN INPUT IDEMPOT.
013600     IF NOT WK-C-SUCCESSFUL
013700        DISPLAY "TRFXIDEM - OPEN ERROR - IDEMPOT"
013800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013900        PERFORM Y900-ABNORMAL-TERMINATION
014000     END-IF.
014100     MOVE ZERO              TO WK-N-KEY-COUNT.
014200     READ IDEMPOT
014300        AT END SET WK-C-END-OF-FILE TO TRUE.
014400     PERFORM A100-LOAD-KEY-TABLE
014500        THRU A199-LOAD-KEY-TABLE-EX
014600        UNTIL WK-C-END-OF-FILE.
014700     CLOSE IDEMPOT.
014800     SET WK-C-TABLE-LOADED  TO TRUE.
014900     DISPLAY "TRFXIDEM - KEY TABLE LOADED - "
015000        WK-N-KEY-COUNT-CHARS " ENTRIES".
015100*
015200*================================================================*
015300 A999-START-PROGRAM-ROUTINE-EX.
015400*================================================================*
015500     EXIT.
015600*
015700*-----------------------------------------------------------*
015800 A100-LOAD-KEY-TABLE.
015900*-----------------------------------------------------------*
016000     ADD 1                  TO WK-N-KEY-COUNT.
016100     IF WK-N-KEY-COUNT > 50000
016200        DISPLAY "TRFXIDEM - KEY TABLE FULL AT 50000"
016300        PERFORM Y900-ABNORMAL-TERMINATION
016400     END-IF.
016500     SET WK-X-KEY-IDX TO WK-N-KEY-COUNT.
016600     MOVE IDM-KEY    TO WK-T-KEY-VALUE (WK-X-KEY-IDX).
016700     MOVE IDM-TXN-ID TO WK-T-KEY-TXN-ID(WK-X-KEY-IDX).
016800     READ IDEMPOT
016900        AT END SET WK-C-END-OF-FILE TO TRUE.
017000*
017100*================================================================*
017200 A199-LOAD-KEY-TABLE-EX.
017300*================================================================*
017400     EXIT.
017500*
017600*-----------------------------------------------------------*
017700 C000-VALIDATE-OPERATION.
017800*-----------------------------------------------------------*
017900     EVALUATE WK-C-XIDEM-OPERATION
018000        WHEN "CHK"
018100           PERFORM C100-CHECK-KEY
018200              THRU C199-CHECK-KEY-EX
018300        WHEN "REG"
018400           PERFORM C200-REGISTER-KEY
018500              THRU C299-REGISTER-KEY-EX
018600        WHEN "LKP"
018700           PERFORM C300-LOOKUP-KEY
018800              THRU C399-LOOKUP-KEY-EX
018900        WHEN "END"
019000           PERFORM C400-FLUSH-KEY-TABLE
019100              THRU C499-FLUSH-KEY-TABLE-EX
019200        WHEN OTHER
019300           DISPLAY "TRFXIDEM - INVALID OPERATION CODE - "
019400              WK-C-XIDEM-OPERATION
019500           PERFORM Y900-ABNORMAL-TERMINATION
019600     END-EVALUATE.
019700*
019800*================================================================*
019900 C099-VALIDATE-OPERATION-EX.
020000*================================================================*
020100     EXIT.
020200*
020300*-----------------------------------------------------------*
020400 C100-CHECK-KEY.
020500*-----------------------------------------------------------*
020600     SET WK-C-XIDEM-PASSED   TO TRUE.
020700     IF WK-C-XIDEM-KEY NOT = SPACES
020800        PERFORM C110-FIND-KEY
020900           THRU C119-FIND-KEY-EX
021000        IF WK-C-ENTRY-FOUND
021100           SET WK-C-XIDEM-FAILED TO TRUE
021200        END-IF
021300     END-IF.
021400*
021500*================================================================*
021600 C199-CHECK-KEY-EX.
021700*================================================================*
021800     EXIT.
021900*
022000*-----------------------------------------------------------*
022100 C110-FIND-KEY.
022200*-----------------------------------------------------------*
022300     SET WK-C-ENTRY-NOT-FOUND TO TRUE.
022400     SET WK-X-KEY-IDX TO 1.
022500     PERFORM C111-SCAN-TABLE
022600        THRU C112-SCAN-TABLE-EX
022700        UNTIL WK-X-KEY-IDX > WK-N-KEY-COUNT
022800           OR WK-C-ENTRY-FOUND.
022900*
023000*================================================================*
023100 C119-FIND-KEY-EX.
023200*================================================================*
023300     EXIT.
023400*
023500*-----------------------------------------------------------*
023600 C111-SCAN-TABLE.
023700*-----------------------------------------------------------*
023800     IF WK-T-KEY-VALUE(WK-X-KEY-IDX) = WK-C-XIDEM-KEY
023900        SET WK-C-ENTRY-FOUND TO TRUE
024000     ELSE
024100        SET WK-X-KEY-IDX UP BY 1
024200     END-IF.
024300*
024400*================================================================*
024500 C112-SCAN-TABLE-EX.
024600*================================================================*
024700     EXIT.
024800*
024900*-----------------------------------------------------------*
025000 C200-REGISTER-KEY.
025100*-----------------------------------------------------------*
025200     SET WK-C-XIDEM-PASSED   TO TRUE.
025300     IF WK-C-XIDEM-KEY NOT = SPACES
025400        ADD 1                TO WK-N-KEY-COUNT
025500        IF WK-N-KEY-COUNT > 50000
025600           DISPLAY "TRFXIDEM - KEY TABLE FULL AT 50000"
025700           PERFORM Y900-ABNORMAL-TERMINATION
025800        END-IF
025900        SET WK-X-KEY-IDX TO WK-N-KEY-COUNT
026000        MOVE WK-C-XIDEM-KEY    TO WK-T-KEY-VALUE (WK-X-KEY-IDX)
026100        MOVE WK-C-XIDEM-TXN-ID TO WK-T-KEY-TXN-ID(WK-X-KEY-IDX)
026200     END-IF.
026300*
026400*================================================================*
026500 C299-REGISTER-KEY-EX.
026600*================================================================*
026700     EXIT.
026800*
026900*-----------------------------------------------------------*
027000 C300-LOOKUP-KEY.
027100*-----------------------------------------------------------*
027200     SET WK-C-XIDEM-PASSED    TO TRUE.
027300     MOVE ZERO                TO WK-C-XIDEM-FOUND-TXN-ID.
027400     PERFORM C110-FIND-KEY
027500        THRU C119-FIND-KEY-EX.
027600     IF WK-C-ENTRY-FOUND
027700        MOVE WK-T-KEY-TXN-ID(WK-X-KEY-IDX)
027800                              TO WK-C-XIDEM-FOUND-TXN-ID
027900     ELSE
028000        SET WK-C-XIDEM-FAILED TO TRUE
028100     END-IF.
028200*
028300*================================================================*
028400 C399-LOOKUP-KEY-EX.
028500*================================================================*
028600     EXIT.
028700*
028800*-----------------------------------------------------------*
028900 C400-FLUSH-KEY-TABLE.
029000*-----------------------------------------------------------*
029100     SET WK-C-XIDEM-PASSED    TO TRUE.
029200     OPEN OUTPUT IDEMPOT.
029300     IF NOT WK-C-SUCCESSFUL
029400        DISPLAY "TRFXIDEM - OPEN ERROR - IDEMPOT"
029500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029600        PERFORM Y900-ABNORMAL-TERMINATION
029700     END-IF.
029800     SET WK-X-KEY-IDX TO 1.
029900     PERFORM C410-WRITE-KEY-RECORD
030000        THRU C419-WRITE-KEY-RECORD-EX
030100        UNTIL WK-X-KEY-IDX > WK-N-KEY-COUNT.
030200     CLOSE IDEMPOT.
030300*
030400*================================================================*
030500 C499-FLUSH-KEY-TABLE-EX.
030600*================================================================*
030700     EXIT.
030800*
030900*-----------------------------------------------------------*
031000 C410-WRITE-KEY-RECORD.
031100*-----------------------------------------------------------*
031200     MOVE WK-T-KEY-VALUE(WK-X-KEY-IDX)  TO IDM-KEY.
031300     MOVE WK-T-KEY-TXN-ID(WK-X-KEY-IDX) TO IDM-TXN-ID.
031400     WRITE WK-BNKIDEM-RECORD.
031500     SET WK-X-KEY-IDX UP BY 1.
031600*
031700*================================================================*
031800 C419-WRITE-KEY-RECORD-EX.
031900*================================================================*
032000     EXIT.
032100*
032200*-----------------------------------------------------------*
032300 Y900-ABNORMAL-TERMINATION.
032400*-----------------------------------------------------------*
032500     GOBACK.
