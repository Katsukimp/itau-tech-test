000100* BNKACCT.CPYBK
000200*-----------------------------------------------------------*
000300* ACCOUNT MASTER RECORD - ACCOUNTS / ACCTUPD FILES
000400* ONE RECORD PER DEMAND DEPOSIT ACCOUNT. ACCTUPD CARRIES THE
000500* SAME LAYOUT WITH BALANCES AS OF END OF THE TRANSFER RUN.
000600*-----------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------*
000900* TAG    INIT    DATE        DESCRIPTION
001000* ------ ------- ----------  --------------------------------
001100* ORIG   HLOUREN 14/02/1985  INITIAL VERSION.
001200* ACC014 HLOUREN 30/11/1992  WIDEN ACCT-NUMBER TO 12 TO MATCH
001300*                            THE NEW CHECK-DIGIT SCHEME.
001400* ACC022 MFARIAS 19/07/1999  Y2K - ACCT-DAILY-LIMIT CENTURY
001500*                            WINDOWING REVIEWED, NO CHANGE
001600*                            REQUIRED (ALL-NUMERIC FIELD).
001700*-----------------------------------------------------------*
001800 01  WK-BNKACCT-RECORD.
001900     05  ACCT-ID                 PIC 9(10).
002000     05  ACCT-NUMBER              PIC X(12).
002100     05  ACCT-BALANCE             PIC S9(11)V99.
002200     05  ACCT-DAILY-LIMIT         PIC S9(11)V99.
002300     05  ACCT-STATUS              PIC X(08).
002400         88  ACCT-STATUS-ACTIVE          VALUE "ACTIVE  ".
002500         88  ACCT-STATUS-INACTIVE        VALUE "INACTIVE".
002600     05  FILLER                   PIC X(44).
002700*-----------------------------------------------------------*
002800* ALTERNATE VIEW - ACCOUNT NUMBER SPLIT FOR THE BRANCH/CHECK
002900* DIGIT EDIT USED BY THE TELLER REPORTING SUITE.
003000*-----------------------------------------------------------*
003100 01  WK-BNKACCT-ACCNO-R REDEFINES WK-BNKACCT-RECORD.
003200     05  FILLER                   PIC X(10).
003300     05  BNKACCT-ACCNO-BRANCH     PIC X(04).
003400     05  BNKACCT-ACCNO-SEQUENCE   PIC X(08).
003500     05  FILLER                   PIC X(78).
003600*-----------------------------------------------------------*
003700* ALTERNATE VIEW - CHARACTER DUMP OF THE BALANCE AND LIMIT
003800* FOR THE OVERNIGHT RECONCILIATION DUMP LISTING.
003900*-----------------------------------------------------------*
004000 01  WK-BNKACCT-DUMP-R REDEFINES WK-BNKACCT-RECORD.
004100     05  FILLER                   PIC X(22).
004200     05  BNKACCT-BALANCE-CHARS    PIC X(13).
004300     05  BNKACCT-LIMIT-CHARS      PIC X(13).
004400     05  FILLER                   PIC X(52).
