000100* BNKNTFY.CPYBK
000200*-----------------------------------------------------------*
000300* BACEN NOTIFICATION OUTBOX RECORD - NOTIFOUT FILE
000400* ONE RECORD PER REGULATORY NOTIFICATION OWED TO THE CENTRAL
000500* BANK INTERFACE. WRITTEN PENDING BY TRFXBTCH, SWEPT BY
000600* TRFVBCEN.
000700*-----------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------*
001000* TAG    INIT    DATE        DESCRIPTION
001100* ------ ------- ----------  --------------------------------
001200* ORIG   SCAMPOS 21/02/1995  INITIAL VERSION - BACEN OUTBOX
001300*                            RECORD FOR THE NEW CENTRAL-BANK
001400*                            REPORTING INTERFACE PROJECT.
001500* NTF004 SCAMPOS 11/09/1998  ADD NTF-SIM-FAIL-FLAG SO THE
001600*                            INTERFACE STUB CAN BE DRIVEN BY
001700*                            TEST DATA WITHOUT TOUCHING THE
001800*                            LIVE BACEN GATEWAY.
001900* NTF009 MFARIAS 03/06/1999  Y2K - ALL OUTBOX TIMESTAMPS ARE
002000*                            ALREADY FULL CCYYMMDDHHMMSS, NO
002100*                            CHANGE REQUIRED.
002200*-----------------------------------------------------------*
002300 01  WK-BNKNTFY-RECORD.
002400     05  NTF-ID                   PIC 9(10).
002500     05  NTF-TXN-ID               PIC 9(10).
002600     05  NTF-IDEMPOTENCY-KEY      PIC X(36).
002700     05  NTF-STATUS               PIC X(08).
002800         88  NTF-STATUS-PENDING          VALUE "PENDING ".
002900         88  NTF-STATUS-SENT             VALUE "SENT    ".
003000         88  NTF-STATUS-FAILED           VALUE "FAILED  ".
003100     05  NTF-RETRY-COUNT          PIC 9(03).
003200     05  NTF-PROTOCOL             PIC X(14).
003300     05  NTF-SOURCE-ACCT-NUMBER   PIC X(12).
003400     05  NTF-DEST-ACCT-NUMBER     PIC X(12).
003500     05  NTF-AMOUNT               PIC S9(11)V99.
003600     05  NTF-CUSTOMER-NAME        PIC X(40).
003700     05  NTF-CUSTOMER-CPF         PIC X(14).
003800     05  NTF-CREATED-AT           PIC 9(14).
003900     05  NTF-LAST-ATTEMPT-AT      PIC 9(14).
004000     05  NTF-SENT-AT              PIC 9(14).
004100     05  NTF-ERROR-MSG            PIC X(60).
004200     05  NTF-SIM-FAIL-FLAG        PIC X(01).
004300         88  NTF-SIMULATE-FAILURE        VALUE "Y".
004400     05  FILLER                   PIC X(25).
004500*-----------------------------------------------------------*
004600* ALTERNATE VIEW - CREATED-AT TIMESTAMP SPLIT INTO DATE AND
004700* TIME FOR THE PENDING-MIN-AGE AGE TEST IN TRFVBCEN.
004800*-----------------------------------------------------------*
004900 01  WK-BNKNTFY-CREATED-R REDEFINES WK-BNKNTFY-RECORD.
005000     05  FILLER                   PIC X(172).
005100     05  BNKNTFY-CREATED-DATE     PIC 9(08).
005200     05  BNKNTFY-CREATED-TIME     PIC 9(06).
005300     05  FILLER                   PIC X(114).
005400*-----------------------------------------------------------*
005500* ALTERNATE VIEW - LAST-ATTEMPT TIMESTAMP SPLIT INTO DATE
005600* AND TIME FOR THE FAILED-RETRY-DELAY AGE TEST.
005700*-----------------------------------------------------------*
005800 01  WK-BNKNTFY-ATTEMPT-R REDEFINES WK-BNKNTFY-RECORD.
005900     05  FILLER                   PIC X(186).
006000     05  BNKNTFY-ATTEMPT-DATE     PIC 9(08).
006100     05  BNKNTFY-ATTEMPT-TIME     PIC 9(06).
006200     05  FILLER                   PIC X(100).
006300*-----------------------------------------------------------*
006400* ALTERNATE VIEW - CHARACTER FORM OF THE AMOUNT FOR THE
006500* BACEN SEND STUB'S AUDIT TRAIL DISPLAY.
006600*-----------------------------------------------------------*
006700 01  WK-BNKNTFY-AMT-R REDEFINES WK-BNKNTFY-RECORD.
006800     05  FILLER                   PIC X(105).
006900     05  BNKNTFY-AMOUNT-CHARS     PIC X(13).
007000     05  FILLER                   PIC X(182).
