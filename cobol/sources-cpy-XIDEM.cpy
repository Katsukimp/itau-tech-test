000100* XIDEM.CPYBK
000200*-----------------------------------------------------------*
000300* LINKAGE AREA FOR TRFXIDEM - IDEMPOTENCY CONTROL SERVICE.
000400*
000500* WK-C-XIDEM-OPERATION DRIVES WHICH FUNCTION RUNS:
000600*   "CHK" - IS THE KEY NON-BLANK AND NOT ALREADY REGISTERED.
000700*   "REG" - REGISTER THE KEY AGAINST A NEW TRANSACTION ID.
000800*   "LKP" - LOOK UP THE TRANSACTION ID PREVIOUSLY REGISTERED
000900*           AGAINST THE KEY.
001000*   "END" - FLUSH THE IN-MEMORY KEY TABLE BACK TO IDEMPOT.
001100*-----------------------------------------------------------*
001200* HISTORY OF MODIFICATION:
001300*-----------------------------------------------------------*
001400* TAG    INIT    DATE        DESCRIPTION
001500* ------ ------- ----------  --------------------------------
001600* ORIG   PALMEID 09/05/1994  INITIAL VERSION.
001700*-----------------------------------------------------------*
001800 01  WK-C-XIDEM-RECORD.
001900     05  WK-C-XIDEM-OPERATION         PIC X(03).
002000     05  WK-C-XIDEM-INPUT.
002100         10  WK-C-XIDEM-KEY           PIC X(36).
002200         10  WK-C-XIDEM-TXN-ID        PIC 9(10).
002300     05  WK-C-XIDEM-OUTPUT.
002400         10  WK-C-XIDEM-RETURN-CODE   PIC X(02).
002500             88  WK-C-XIDEM-PASSED          VALUE "00".
002600             88  WK-C-XIDEM-FAILED          VALUE "01".
002700         10  WK-C-XIDEM-FOUND-TXN-ID  PIC 9(10).
002800         10  FILLER                   PIC X(05).
